000100*-----------------------------------------------------------------
000200*                    COPYBOOK  -  ACCTREC
000300*-----------------------------------------------------------------
000400*    ACCOUNT MASTER RECORD.  ONE ENTRY PER CUSTOMER ACCOUNT ON
000500*    THE ACCOUNT MASTER FILE.  LOOKUP DURING THE TRANSFER RUN IS
000600*    BY ACCT-CUSTOMER-ID, NOT BY ACCT-ID OR ACCT-NUMBER.
000700*
000800*    HISTORY
000900*    89/02/19  PN  ORIGINAL COPYBOOK FOR THE TRANSFER ENGINE.
001000*    90/11/02  PN  ADDED ACCT-DAILY-LIMIT / ACCT-DAILY-AMOUNT
001100*                  FOR THE NEW DAILY CEILING EDIT  (WO-9011).
001200*    99/01/08  SO  Y2K REVIEW - ALL DATE-BEARING FIELDS IN THIS
001300*                  RECORD ARE NUMERIC AMOUNTS ONLY, NO DATES.
001400*                  NO CHANGE REQUIRED.  SIGNED OFF.
001500*-----------------------------------------------------------------
001600 01  ACCT-MASTER-RECORD.
001700*        INTERNAL SEQUENCE NUMBER ASSIGNED WHEN THE ACCOUNT WAS
001800*        OPENED.  NOT THE NUMBER PRINTED ON THE CUSTOMER'S CARD.
001900     05  ACCT-ID                     PIC 9(10).
002000*        ACCOUNT NUMBER AS ISSUED TO THE CUSTOMER.
002100     05  ACCT-NUMBER                 PIC X(16).
002200*        NAME AS IT IS TO APPEAR ON STATEMENTS AND ON THE SMS
002300*        CONFIRMATION TEXT SENT TO THE OTHER PARTY OF A TRANSFER.
002400     05  ACCT-CUSTOMER-NAME          PIC X(30).
002500*        CUSTOMER ID - THE KEY A TRANSFER REQUEST IS MATCHED ON.
002600     05  ACCT-CUSTOMER-ID            PIC X(12).
002700*        CURRENT LEDGER BALANCE, AFTER ALL TRANSFERS POSTED SO
002800*        FAR THIS RUN.
002900     05  ACCT-BALANCE                PIC S9(13)V99.
003000*        CEILING ON THE TOTAL THIS ACCOUNT MAY SEND OUT IN ONE
003100*        CALENDAR DAY  (WO-9011).
003200     05  ACCT-DAILY-LIMIT            PIC S9(13)V99.
003300*        RUNNING TOTAL ALREADY SENT OUT TODAY.  RESET TO ZERO BY
003400*        THE OVERNIGHT CYCLE, NOT BY THIS PROGRAM.
003500     05  ACCT-DAILY-AMOUNT           PIC S9(13)V99.
003600*        RESERVED FOR FUTURE USE.
003700     05  FILLER                      PIC X(02).
003800*-----------------------------------------------------------------
003900*    WHOLE-RECORD VIEW, USED WHEN THE RECORD IS MOVED OR DISPLAYED
004000*    AS A BLOCK RATHER THAN FIELD BY FIELD.
004100*-----------------------------------------------------------------
004200 01  ACCT-MASTER-RECORD-X REDEFINES ACCT-MASTER-RECORD
004300                                     PIC X(115).
