000100*-----------------------------------------------------------------
000200*                    COPYBOOK  -  TRNLEDG
000300*-----------------------------------------------------------------
000400*    TRANSACTION LEDGER RECORD.  TWO WRITTEN PER TRANSFER POSTED -
000500*    ONE TRANSFER_OUT FOR THE SENDER, ONE TRANSFER_IN FOR THE
000600*    RECIPIENT, BOTH CARRYING THE SAME TRNL-ID.
000700*
000800*    HISTORY
000900*    89/02/26  PN  ORIGINAL COPYBOOK.
001000*    90/11/02  PN  ADDED TRNL-BALANCE-AFTER SO THE LEDGER CAN BE
001100*                  RECONCILED WITHOUT REPLAYING THE MASTER
001200*                  (WO-9011).
001300*-----------------------------------------------------------------
001400 01  TRNL-LEDGER-RECORD.
001500*        TRANSACTION ID.  SHARED BY THE DEBIT AND CREDIT ENTRY OF
001600*        THE SAME TRANSFER.
001700     05  TRNL-ID                     PIC X(10).
001800*        'TRANSFER_OUT' OR 'TRANSFER_IN'.
001900     05  TRNL-TYPE                   PIC X(12).
002000         88  TRNL-TYPE-TRANSFER-OUT  VALUE 'TRANSFER_OUT'.
002100         88  TRNL-TYPE-TRANSFER-IN   VALUE 'TRANSFER_IN '.
002200*        SIGNED AMOUNT - NEGATIVE ON THE OUT ENTRY, POSITIVE ON
002300*        THE IN ENTRY.
002400     05  TRNL-AMOUNT                 PIC S9(13)V99.
002500*        "TRANSFER TO <NAME>" OR "TRANSFER FROM <NAME>".
002600     05  TRNL-DESCRIPTION            PIC X(50).
002700*        POSTING DATE-TIME, YYYYMMDDHHMMSS.
002800     05  TRNL-TIMESTAMP              PIC 9(14).
002900*        OWNING ACCOUNT'S BALANCE IMMEDIATELY AFTER THIS ENTRY
003000*        WAS POSTED.
003100     05  TRNL-BALANCE-AFTER          PIC S9(13)V99.
003200*        INTERNAL ID OF THE ACCOUNT THIS ENTRY BELONGS TO.
003300     05  TRNL-ACCOUNT-ID             PIC 9(10).
003400*        RESERVED FOR FUTURE USE.
003500     05  FILLER                      PIC X(05).
003600*-----------------------------------------------------------------
003700*    WHOLE-RECORD VIEW.
003800*-----------------------------------------------------------------
003900 01  TRNL-LEDGER-RECORD-X REDEFINES TRNL-LEDGER-RECORD
004000                                     PIC X(131).
