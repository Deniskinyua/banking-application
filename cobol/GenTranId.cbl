000100*///////////////////////////////////////////////////////////////
000200*   UHURU SAVINGS BANK  -  DATA PROCESSING DIVISION
000300*   BATCH TRANSFER SUBSYSTEM
000400*///////////////////////////////////////////////////////////////
000500 IDENTIFICATION              DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.                 GEN-TRAN-ID.
000800 AUTHOR.                     P. NDUNGU.
000900 INSTALLATION.               UHURU SAVINGS BANK - DATA CENTER.
001000 DATE-WRITTEN.               FEBRUARY 12, 1990.
001100 DATE-COMPILED.
001200 SECURITY.                   CONFIDENTIAL - CUSTOMER FUNDS DATA.
001300*-----------------------------------------------------------------
001400*    THIS IS THE SUBPROGRAM TRANS-ENGINE CALLS TO BUILD THE
001500*    10-CHARACTER TRANSACTION ID SHARED BY THE DEBIT AND CREDIT
001600*    LEDGER ENTRY OF ONE TRANSFER.  THE SCHEME IS THE RUN DATE
001700*    PLUS A 4-DIGIT WITHIN-RUN SEQUENCE NUMBER, WHICH IS UNIQUE
001800*    FOR ANY ONE RUN AS LONG AS FEWER THAN 10,000 TRANSFERS ARE
001900*    POSTED - THE ACCOUNT TABLE LIMIT OF 2000 ACCOUNTS MAKES THAT
002000*    A SAFE ASSUMPTION.
002100*
002200*    CHANGE LOG
002300*    90/02/12  PN  ORIGINAL PROGRAM  (WO-9007).
002400*    95/04/11  SO  THE CALLER NOW PASSES THE RUN DATE AS
002500*                  YYYYMMDD RATHER THAN YYMMDD SO THE ID CANNOT
002600*                  COLLIDE ACROSS CENTURIES  (WO-9509).
002700*    98/10/05  LK  Y2K REMEDIATION - CONFIRMED THE YYYYMMDD
002800*                  PICTURE ALREADY CARRIES THE FULL 4-DIGIT YEAR.
002900*                  NO CODE CHANGE REQUIRED  (WO-9871).
003000*    99/01/08  SO  Y2K SIGN-OFF - RAN WITH DATES IN 1999 AND 2000.
003100*                  IDS CAME OUT UNIQUE AND 10 CHARACTERS LONG IN
003200*                  BOTH YEARS.  NO FURTHER CHANGE.
003300*    00/04/03  LK  ADDED A CHECK FOR AN EMBEDDED SPACE IN THE
003400*                  FINISHED ID AFTER A SHORT-SEQUENCE CASE SLIPPED
003500*                  PAST REVIEW ELSEWHERE IN THE RUN - THIS PROGRAM
003600*                  ITSELF CANNOT PRODUCE ONE, BUT THE CHECK COSTS
003700*                  NOTHING AND CATCHES A FUTURE MISTAKE EARLY
003800*                  (WO-0032).
003900*///////////////////////////////////////////////////////////////
004000 ENVIRONMENT                 DIVISION.
004100*-----------------------------------------------------------------
004200 CONFIGURATION               SECTION.
004300 SOURCE-COMPUTER.            UHURU-3090.
004400*///////////////////////////////////////////////////////////////
004500 DATA                        DIVISION.
004600*-----------------------------------------------------------------
004700 WORKING-STORAGE              SECTION.
004800*-----------------------------------------------------------------
004900*    THE RUN DATE IS CARRIED AS 8 DIGITS BUT ONLY THE LAST SIX
005000*    (YYMMDD) ARE USED IN THE ID ITSELF - THE CENTURY DIGITS ARE
005100*    DROPPED TO LEAVE ROOM FOR THE 4-DIGIT SEQUENCE WITHOUT
005200*    WIDENING THE ID PAST 10 CHARACTERS  (SEE HISTORY, WO-9509).
005300 01  DATE-BREAKDOWN.
005400     05  DATE-CENTURY-PART       PIC 9(02).
005500     05  DATE-SHORT-PART         PIC 9(06).
005600 01  DATE-BREAKDOWN-X REDEFINES DATE-BREAKDOWN
005700                                 PIC 9(08).
005800*-----------------------------------------------------------------
005900*    ADDED WITH THE EMBEDDED-SPACE CHECK BELOW  (WO-0032).
006000*-----------------------------------------------------------------
006100 01  ID-CHECK-AREA.
006200     05  ID-CHAR-IX              PIC 9(02) COMP VALUE ZERO.
006300     05  ID-VALID-SW             PIC X(01) VALUE 'N'.
006400         88  ID-HAS-EMBEDDED-SPACE         VALUE 'Y'.
006500     05  FILLER                  PIC X(01).
006600*-----------------------------------------------------------------
006700 LINKAGE                     SECTION.
006800*-----------------------------------------------------------------
006900 01  LINK-PARAMETERS.
007000     05  LINK-RUN-DATE           PIC 9(08).
007100     05  LINK-SEQUENCE           PIC 9(04).
007200     05  LINK-GENERATED-ID       PIC X(10).
007300     05  FILLER                  PIC X(02).
007400*-----------------------------------------------------------------
007500*    WHOLE-PARAMETER VIEW, USED ONLY TO DISPLAY THE CALL ARGUMENTS
007600*    TOGETHER IF THE EMBEDDED-SPACE CHECK BELOW EVER TRIPS.
007700*-----------------------------------------------------------------
007800 01  LINK-PARAMETERS-X REDEFINES LINK-PARAMETERS
007900                                 PIC X(24).
008000*-----------------------------------------------------------------
008100*    CHARACTER-BY-CHARACTER VIEW OF THE FINISHED ID, USED BY THE
008200*    EMBEDDED-SPACE CHECK  (WO-0032).
008300*-----------------------------------------------------------------
008400 01  LINK-GENERATED-ID-CHARS REDEFINES LINK-GENERATED-ID.
008500     05  LINK-ID-CHAR OCCURS 10 TIMES
008600                                 PIC X(01).
008700*///////////////////////////////////////////////////////////////
008800 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
008900*-----------------------------------------------------------------
009000*    MAIN PROCEDURE - THE 6-DIGIT DATE AND THE 4-DIGIT SEQUENCE
009100*    TOGETHER FILL THE 10-CHARACTER ID EXACTLY.
009200*-----------------------------------------------------------------
009300 100-GENERATE-TRANSACTION-ID.
009400     MOVE LINK-RUN-DATE          TO DATE-BREAKDOWN-X.
009500     STRING  DATE-SHORT-PART             DELIMITED BY SIZE
009600             LINK-SEQUENCE               DELIMITED BY SIZE
009700         INTO LINK-GENERATED-ID.
009800
009900     PERFORM 200-CHECK-FOR-EMBEDDED-SPACE.
010000
010100     EXIT    PROGRAM.
010200*-----------------------------------------------------------------
010300*    DEFENSIVE CHECK ADDED WO-0032 - MAKE SURE THE FINISHED ID
010400*    CAME OUT AS 10 SOLID CHARACTERS WITH NO SPACE IN IT.
010500*-----------------------------------------------------------------
010600 200-CHECK-FOR-EMBEDDED-SPACE.
010700     MOVE 'N'                    TO ID-VALID-SW.
010800     PERFORM 210-CHECK-ONE-ID-CHARACTER
010900         VARYING ID-CHAR-IX FROM 1 BY 1
011000         UNTIL ID-CHAR-IX > 10.
011100     IF ID-HAS-EMBEDDED-SPACE
011200         DISPLAY 'GENTRANID - WARNING - EMBEDDED SPACE IN ID, '
011300             'PARMS: ' LINK-PARAMETERS-X
011400     END-IF.
011500
011600 210-CHECK-ONE-ID-CHARACTER.
011700     IF LINK-ID-CHAR(ID-CHAR-IX) = SPACE
011800         SET ID-HAS-EMBEDDED-SPACE TO TRUE
011900     END-IF.
