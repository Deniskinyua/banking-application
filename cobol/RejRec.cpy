000100*-----------------------------------------------------------------
000200*                    COPYBOOK  -  REJREC
000300*-----------------------------------------------------------------
000400*    REJECT RECORD.  ONE WRITTEN FOR EVERY TRANSFER REQUEST THE
000500*    ENGINE COULD NOT POST.  NEITHER ACCOUNT INVOLVED IS CHANGED
000600*    WHEN A REQUEST IS REJECTED.
000700*
000800*    HISTORY
000900*    89/02/19  PN  ORIGINAL COPYBOOK.
001000*-----------------------------------------------------------------
001100 01  REJC-REJECT-RECORD.
001200*        CUSTOMER ID OF THE PARTY THAT WOULD HAVE SENT THE MONEY.
001300     05  REJC-FROM-CUSTOMER-ID       PIC X(12).
001400*        CUSTOMER ID OF THE PARTY THAT WOULD HAVE RECEIVED IT.
001500     05  REJC-TO-CUSTOMER-ID         PIC X(12).
001600*        AMOUNT THAT WAS REQUESTED.
001700     05  REJC-AMOUNT                 PIC S9(13)V99.
001800*        WHY THE REQUEST WAS TURNED DOWN - SEE THE 400-CHECK-
001900*        TRANSFER-RULES PARAGRAPH IN THE ENGINE FOR THE EXACT
002000*        WORDING EACH EDIT PRODUCES.
002100     05  REJC-REASON                 PIC X(40).
002200*        RESERVED FOR FUTURE USE.
002300     05  FILLER                      PIC X(01).
002400*-----------------------------------------------------------------
002500*    WHOLE-RECORD VIEW.
002600*-----------------------------------------------------------------
002700 01  REJC-REJECT-RECORD-X REDEFINES REJC-REJECT-RECORD
002800                                     PIC X(80).
