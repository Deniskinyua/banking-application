000100*///////////////////////////////////////////////////////////////
000200*   UHURU SAVINGS BANK  -  DATA PROCESSING DIVISION
000300*   BATCH TRANSFER SUBSYSTEM
000400*///////////////////////////////////////////////////////////////
000500 IDENTIFICATION              DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.                 NOTFRPT.
000800 AUTHOR.                     P. NDUNGU.
000900 INSTALLATION.               UHURU SAVINGS BANK - DATA CENTER.
001000 DATE-WRITTEN.               FEBRUARY 19, 1990.
001100 DATE-COMPILED.
001200 SECURITY.                   CONFIDENTIAL - CUSTOMER FUNDS DATA.
001300*-----------------------------------------------------------------
001400*    SECOND JOB STEP OF THE TRANSFER RUN.  READS THE NOTIFICATION
001500*    FILE TRANS-ENGINE WROTE AND PRINTS THE AUDIT LISTING - ONE
001600*    BLOCK PER NOTIFICATION, FOLLOWED BY A COUNT LINE.  THE
001700*    LISTING IS APPENDED TO THE SAME RUN-REPORT TRANS-ENGINE
001800*    ALREADY OPENED FOR THE RUN SUMMARY.
001900*
002000*    USED FILES
002100*       - NOTIFICATION FILE (IN)  : NOTIFILE
002200*       - RUN REPORT (EXTEND)     : RUNRPT
002300*
002400*    CHANGE LOG
002500*    90/02/19  PN  ORIGINAL PROGRAM  (WO-9008).
002600*    90/11/09  WA  PRINT THE RECIPIENT/SENDER NAME LINES ONLY
002700*                  WHEN PRESENT, NOW THAT NOTFREC CARRIES THEM
002800*                  (WO-9014).
002900*    95/11/30  SO  TIMESTAMP ON THE BLOCK NOW SHOWS THE FULL
003000*                  14-DIGIT YYYYMMDDHHMMSS CARRIED ON THE RECORD
003100*                  RATHER THAN A 2-DIGIT YEAR  (WO-9561).
003200*    98/10/05  LK  Y2K REMEDIATION - CONFIRMED THE TIMESTAMP EDIT
003300*                  ALREADY CARRIES A FULL 4-DIGIT YEAR.  NO CODE
003400*                  CHANGE REQUIRED  (WO-9871).
003500*    99/01/08  SO  Y2K SIGN-OFF - RAN WITH NOTIFICATION RECORDS
003600*                  DATED IN 1999 AND 2000.  BLOCKS AND COUNT LINE
003700*                  CAME OUT CORRECT IN BOTH YEARS.  NO FURTHER
003800*                  CHANGE.
003900*    00/04/03  LK  MESSAGE LINE NOW TRIMS TRAILING BLANKS SO A
004000*                  SHORT CREDIT NOTICE DOES NOT DRAG 200-ODD
004100*                  BLANK COLUMNS ACROSS THE PRINT FILE  (WO-0032).
004200*    00/04/10  LK  ADDED AUDIT-COUNT-LINE-X AS A WHOLE-LINE
004300*                  REDEFINES OF AUDIT-COUNT-LINE, THE SAME HABIT
004400*                  ALREADY USED ON FILE-STATUS-CODES  (WO-0037).
004500*///////////////////////////////////////////////////////////////
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            UHURU-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT                SECTION.
005400 FILE-CONTROL.
005500     SELECT  NOTIFICATION-FILE-IN
005600             ASSIGN TO NOTIFILE
005700             ORGANIZATION IS SEQUENTIAL
005800             FILE STATUS IS NOTIFILE-STATUS.
005900
006000     SELECT  RUN-REPORT-OUT
006100             ASSIGN TO RUNRPT
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS RUNRPT-STATUS.
006400*///////////////////////////////////////////////////////////////
006500 DATA                        DIVISION.
006600*-----------------------------------------------------------------
006700 FILE                        SECTION.
006800 FD  NOTIFICATION-FILE-IN
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS NOTF-NOTIFICATION-RECORD.
007100     COPY NOTFREC.
007200
007300 FD  RUN-REPORT-OUT
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS RUN-REPORT-LINE.
007600 01  RUN-REPORT-LINE             PIC X(280).
007700*-----------------------------------------------------------------
007800 WORKING-STORAGE              SECTION.
007900*-----------------------------------------------------------------
008000 01  SWITCHES-AND-COUNTERS.
008100     05  NOTIFILE-EOF-SW         PIC X(01).
008200         88  NOTIFILE-EOF        VALUE 'Y'.
008300     05  NOTF-READ-CNT           PIC 9(07) COMP.
008400     05  FILLER                  PIC X(01).
008500*-----------------------------------------------------------------
008600 01  FILE-STATUS-CODES.
008700     05  NOTIFILE-STATUS         PIC X(02).
008800     05  RUNRPT-STATUS           PIC X(02).
008900     05  FILLER                  PIC X(02).
009000 01  FILE-STATUS-CODES-X REDEFINES FILE-STATUS-CODES
009100                                 PIC X(06).
009200*-----------------------------------------------------------------
009300*    WORK AREA FOR STRIPPING TRAILING BLANKS OFF A VARIABLE-LENGTH
009400*    TEXT FIELD BEFORE IT GOES ON THE AUDIT LISTING - THE MESSAGE,
009500*    THE USER ID, THE TYPE AND THE TWO NAME FIELDS ALL SHARE IT.
009600*-----------------------------------------------------------------
009700 01  TRIM-WORK-AREA.
009800     05  TRIM-TEXT               PIC X(280).
009900     05  TRIM-TRAIL-SP           PIC 9(03) COMP.
010000     05  TRIM-LEN                PIC 9(03) COMP.
010100     05  FILLER                  PIC X(01).
010200*-----------------------------------------------------------------
010300*    WORK AREA FOR STRIPPING THE LEADING BLANKS A ZERO-SUPPRESSED
010400*    AMOUNT PICTURE LEAVES BEHIND.
010500*-----------------------------------------------------------------
010600 01  AMOUNT-DISPLAY.
010700     05  AMT-EDIT                PIC Z(10)9.99.
010800     05  AMT-WORK REDEFINES AMT-EDIT
010900                                 PIC X(14).
011000     05  AMT-LEAD-SP             PIC 9(02) COMP.
011100     05  AMT-TRIM-LEN            PIC 9(02) COMP.
011200     05  FILLER                  PIC X(01).
011300*-----------------------------------------------------------------
011400*    THE AUDIT LISTING LINES.  EACH IS BUILT BY STRING SO THE
011500*    VARIABLE PART (ID, MESSAGE, NAME ...) SITS RIGHT AFTER THE
011600*    LABEL WITH NO PADDING.
011700*-----------------------------------------------------------------
011800 01  AUDIT-BLOCK-LINES.
011900     05  AUDIT-RULE-LINE         PIC X(29)    VALUE
012000         '----**NEW NOTIFICATION**----'.
012100     05  AUDIT-CLOSE-LINE        PIC X(25)    VALUE
012200         '-------------------------'.
012300     05  AUDIT-TEXT-LINE         PIC X(280).
012400     05  AUDIT-TIME-EDIT         PIC 9(14).
012500     05  FILLER                  PIC X(01).
012600*-----------------------------------------------------------------
012700 01  AUDIT-COUNT-LINE.
012800     05  FILLER                  PIC X(02)    VALUE SPACES.
012900     05  CNT-LABEL                PIC X(34)    VALUE SPACES.
013000     05  CNT-VALUE                PIC Z(06)9.
013100     05  FILLER                  PIC X(47)    VALUE SPACES.
013200*        WHOLE-LINE VIEW, THE SAME -X REDEFINES HABIT USED ABOVE
013300*        FOR FILE-STATUS-CODES-X - NOT REFERENCED TODAY BUT KEPT
013400*        HANDY FOR A DEBUG DISPLAY OF THE RAW COUNT LINE IF ONE IS
013500*        EVER NEEDED WITHOUT GOING FIELD BY FIELD  (WO-0037).
013600 01  AUDIT-COUNT-LINE-X REDEFINES AUDIT-COUNT-LINE
013700                                 PIC X(90).
013800*///////////////////////////////////////////////////////////////
013900 PROCEDURE                   DIVISION.
014000*-----------------------------------------------------------------
014100*    MAIN PROCEDURE
014200*-----------------------------------------------------------------
014300 100-PRINT-NOTIFICATION-AUDIT.
014400     PERFORM 200-INITIATE-NOTIFICATION-AUDIT.
014500     PERFORM 200-PRINT-NOTIFICATION-AUDIT UNTIL NOTIFILE-EOF.
014600     PERFORM 200-TERMINATE-NOTIFICATION-AUDIT.
014700
014800     STOP RUN.
014900
015000*-----------------------------------------------------------------
015100*    OPEN THE FILES, INITIALIZE AND READ THE FIRST NOTIFICATION.
015200*-----------------------------------------------------------------
015300 200-INITIATE-NOTIFICATION-AUDIT.
015400     PERFORM 300-OPEN-ALL-FILES.
015500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
015600     PERFORM 300-READ-NOTIFICATION-FILE.
015700
015800*-----------------------------------------------------------------
015900*    PRINT ONE BLOCK, READ THE NEXT NOTIFICATION.
016000*-----------------------------------------------------------------
016100 200-PRINT-NOTIFICATION-AUDIT.
016200     PERFORM 300-PRINT-NOTIFICATION-BLOCK.
016300     PERFORM 300-READ-NOTIFICATION-FILE.
016400
016500*-----------------------------------------------------------------
016600*    PRINT THE COUNT LINE AND CLOSE.
016700*-----------------------------------------------------------------
016800 200-TERMINATE-NOTIFICATION-AUDIT.
016900     PERFORM 300-PRINT-AUDIT-COUNT.
017000     PERFORM 300-CLOSE-ALL-FILES.
017100     DISPLAY 'NOTFRPT - NOTIFICATION AUDIT LISTING COMPLETE.'.
017200
017300*-----------------------------------------------------------------
017400 300-OPEN-ALL-FILES.
017500     OPEN    INPUT   NOTIFICATION-FILE-IN.
017600     OPEN    EXTEND  RUN-REPORT-OUT.
017700
017800*-----------------------------------------------------------------
017900 300-INITIALIZE-SWITCHES-AND-COUNTERS.
018000     INITIALIZE SWITCHES-AND-COUNTERS.
018100
018200*-----------------------------------------------------------------
018300 300-READ-NOTIFICATION-FILE.
018400     READ    NOTIFICATION-FILE-IN
018500             AT END      MOVE 'Y' TO NOTIFILE-EOF-SW
018600             NOT AT END  ADD 1 TO NOTF-READ-CNT.
018700
018800*-----------------------------------------------------------------
018900*    PRINT ONE NOTIFICATION AS A LABELLED BLOCK.  THE RECIPIENT
019000*    AND SENDER NAME LINES ONLY PRINT WHEN THE RECORD CARRIES
019100*    SOMETHING IN THEM - ONE OF THE TWO IS ALWAYS BLANK.
019200*-----------------------------------------------------------------
019300 300-PRINT-NOTIFICATION-BLOCK.
019400     WRITE   RUN-REPORT-LINE     FROM AUDIT-RULE-LINE.
019500
019600     MOVE    SPACES               TO AUDIT-TEXT-LINE.
019700     STRING  'Transaction ID: '       DELIMITED BY SIZE
019800             NOTF-TRANSACTION-ID      DELIMITED BY SIZE
019900         INTO AUDIT-TEXT-LINE.
020000     WRITE   RUN-REPORT-LINE     FROM AUDIT-TEXT-LINE.
020100
020200     MOVE    NOTF-USER-ID         TO TRIM-TEXT.
020300     PERFORM 400-TRIM-TRAILING-BLANKS.
020400     MOVE    SPACES               TO AUDIT-TEXT-LINE.
020500     STRING  'User ID: '              DELIMITED BY SIZE
020600             TRIM-TEXT(1:TRIM-LEN)    DELIMITED BY SIZE
020700         INTO AUDIT-TEXT-LINE.
020800     WRITE   RUN-REPORT-LINE     FROM AUDIT-TEXT-LINE.
020900
021000     MOVE    NOTF-MESSAGE         TO TRIM-TEXT.
021100     PERFORM 400-TRIM-TRAILING-BLANKS.
021200     MOVE    SPACES               TO AUDIT-TEXT-LINE.
021300     STRING  'Message: '              DELIMITED BY SIZE
021400             TRIM-TEXT(1:TRIM-LEN)    DELIMITED BY SIZE
021500         INTO AUDIT-TEXT-LINE.
021600     WRITE   RUN-REPORT-LINE     FROM AUDIT-TEXT-LINE.
021700
021800     MOVE    NOTF-TIMESTAMP       TO AUDIT-TIME-EDIT.
021900     MOVE    SPACES               TO AUDIT-TEXT-LINE.
022000     STRING  'Timestamp: '            DELIMITED BY SIZE
022100             AUDIT-TIME-EDIT          DELIMITED BY SIZE
022200         INTO AUDIT-TEXT-LINE.
022300     WRITE   RUN-REPORT-LINE     FROM AUDIT-TEXT-LINE.
022400
022500     MOVE    NOTF-TYPE            TO TRIM-TEXT.
022600     PERFORM 400-TRIM-TRAILING-BLANKS.
022700     MOVE    SPACES               TO AUDIT-TEXT-LINE.
022800     STRING  'Transaction Type: '     DELIMITED BY SIZE
022900             TRIM-TEXT(1:TRIM-LEN)    DELIMITED BY SIZE
023000         INTO AUDIT-TEXT-LINE.
023100     WRITE   RUN-REPORT-LINE     FROM AUDIT-TEXT-LINE.
023200
023300     MOVE    NOTF-AMOUNT          TO AMT-EDIT.
023400     PERFORM 400-TRIM-LEADING-BLANKS.
023500     MOVE    SPACES               TO AUDIT-TEXT-LINE.
023600     STRING  'Amount: '               DELIMITED BY SIZE
023700             AMT-WORK(AMT-LEAD-SP + 1:AMT-TRIM-LEN)
023800                                      DELIMITED BY SIZE
023900         INTO AUDIT-TEXT-LINE.
024000     WRITE   RUN-REPORT-LINE     FROM AUDIT-TEXT-LINE.
024100
024200     IF NOTF-RECIPIENT-NAME NOT = SPACES
024300         MOVE    NOTF-RECIPIENT-NAME TO TRIM-TEXT
024400         PERFORM 400-TRIM-TRAILING-BLANKS
024500         MOVE    SPACES               TO AUDIT-TEXT-LINE
024600         STRING  'Recipient Name: '       DELIMITED BY SIZE
024700                 TRIM-TEXT(1:TRIM-LEN)    DELIMITED BY SIZE
024800             INTO AUDIT-TEXT-LINE
024900         WRITE   RUN-REPORT-LINE     FROM AUDIT-TEXT-LINE
025000     END-IF.
025100
025200     IF NOTF-SENDER-NAME NOT = SPACES
025300         MOVE    NOTF-SENDER-NAME    TO TRIM-TEXT
025400         PERFORM 400-TRIM-TRAILING-BLANKS
025500         MOVE    SPACES               TO AUDIT-TEXT-LINE
025600         STRING  'Sender Name: '          DELIMITED BY SIZE
025700                 TRIM-TEXT(1:TRIM-LEN)    DELIMITED BY SIZE
025800             INTO AUDIT-TEXT-LINE
025900         WRITE   RUN-REPORT-LINE     FROM AUDIT-TEXT-LINE
026000     END-IF.
026100
026200     WRITE   RUN-REPORT-LINE     FROM AUDIT-CLOSE-LINE.
026300
026400*-----------------------------------------------------------------
026500*    PRINT THE COUNT OF NOTIFICATIONS LISTED.
026600*-----------------------------------------------------------------
026700 300-PRINT-AUDIT-COUNT.
026800     MOVE    SPACES                  TO AUDIT-COUNT-LINE.
026900     MOVE    'NOTIFICATIONS PRINTED'  TO CNT-LABEL.
027000     MOVE    NOTF-READ-CNT            TO CNT-VALUE.
027100     WRITE   RUN-REPORT-LINE     FROM AUDIT-COUNT-LINE.
027200
027300*-----------------------------------------------------------------
027400 300-CLOSE-ALL-FILES.
027500     CLOSE   NOTIFICATION-FILE-IN
027600             RUN-REPORT-OUT.
027700     DISPLAY 'NOTFRPT FILE STATUS - NOTIFILE/RUNRPT: '
027800             FILE-STATUS-CODES-X.
027900
028000*-----------------------------------------------------------------
028100*    COUNTS THE TRAILING SPACES IN TRIM-TEXT AND SETS TRIM-LEN TO
028200*    THE ACTUAL TEXT LENGTH, SO A SHORT FIELD DOES NOT DRAG BLANK
028300*    COLUMNS INTO THE MIDDLE OF THE NEXT LABEL ON THE LINE.
028400*-----------------------------------------------------------------
028500 400-TRIM-TRAILING-BLANKS.
028600     MOVE    ZERO                TO TRIM-TRAIL-SP.
028700     INSPECT TRIM-TEXT TALLYING TRIM-TRAIL-SP
028800             FOR TRAILING SPACE.
028900     COMPUTE TRIM-LEN = 280 - TRIM-TRAIL-SP.
029000     IF TRIM-LEN = 0
029100         MOVE 1 TO TRIM-LEN
029200     END-IF.
029300
029400*-----------------------------------------------------------------
029500*    STRIPS THE LEADING SPACES A ZERO-SUPPRESSED AMOUNT PICTURE
029600*    LEAVES BEHIND, THE SAME WAY TRANS-ENGINE DOES FOR THE SMS
029700*    TEXT.
029800*-----------------------------------------------------------------
029900 400-TRIM-LEADING-BLANKS.
030000     MOVE    ZERO                 TO AMT-LEAD-SP.
030100     INSPECT AMT-WORK TALLYING AMT-LEAD-SP FOR LEADING SPACE.
030200     COMPUTE AMT-TRIM-LEN = 14 - AMT-LEAD-SP.
