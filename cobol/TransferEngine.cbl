000100*///////////////////////////////////////////////////////////////
000200*   UHURU SAVINGS BANK  -  DATA PROCESSING DIVISION
000300*   BATCH TRANSFER SUBSYSTEM
000400*///////////////////////////////////////////////////////////////
000500 IDENTIFICATION              DIVISION.
000600*-----------------------------------------------------------------
000700 PROGRAM-ID.                 TRANS-ENGINE.
000800 AUTHOR.                     P. NDUNGU.
000900 INSTALLATION.               UHURU SAVINGS BANK - DATA CENTER.
001000 DATE-WRITTEN.               FEBRUARY 12, 1990.
001100 DATE-COMPILED.
001200 SECURITY.                   CONFIDENTIAL - CUSTOMER FUNDS DATA.
001300*-----------------------------------------------------------------
001400*    THIS PROGRAM IS THE CUSTOMER-TO-CUSTOMER FUNDS TRANSFER
001500*    BATCH ENGINE.  IT LOADS THE ACCOUNT MASTER INTO A TABLE,
001600*    APPLIES EACH TRANSFER REQUEST IN THE ORDER RECEIVED, POSTS
001700*    THE DEBIT AND CREDIT, WRITES A MATCHING PAIR OF LEDGER
001800*    ENTRIES AND A PAIR OF SMS CONFIRMATION NOTICES FOR EVERY
001900*    TRANSFER POSTED, WRITES A REJECT RECORD FOR EVERY REQUEST IT
002000*    COULD NOT POST, REWRITES THE ACCOUNT MASTER WITH THE NEW
002100*    BALANCES, AND PRINTS THE RUN SUMMARY.  THE NOTIFICATION
002200*    AUDIT LISTING IS PRINTED BY THE NEXT JOB STEP, NOTFRPT,
002300*    WHICH APPENDS TO THIS PROGRAM'S RUN-REPORT.
002400*
002500*    THE WHOLE RUN IS ONE PASS OVER TRANREQ - THERE IS NO RETRY
002600*    AND NO RESTART-FROM-CHECKPOINT.  IF THE RUN ABENDS PARTWAY
002700*    THROUGH, OPERATIONS RERUNS THE WHOLE JOB FROM THE ORIGINAL
002800*    ACCTIN AND TRANREQ - THE PARTIAL ACCTOUT/TRANLEDG/NOTIFILE
002900*    OUTPUT FROM THE FAILED RUN IS DISCARDED, NOT MERGED.
003000*
003100*    USED FILES
003200*       - ACCOUNT MASTER (IN)     : ACCTIN
003300*       - TRANSFER REQUESTS (IN)  : TRANREQ
003400*       - ACCOUNT MASTER (OUT)    : ACCTOUT
003500*       - TRANSACTION LEDGER      : TRANLEDG
003600*       - NOTIFICATION FILE       : NOTIFILE
003700*       - REJECT FILE             : REJFILE
003800*       - RUN REPORT              : RUNRPT
003900*
004000*    CHANGE LOG
004100*    90/02/12  PN  ORIGINAL PROGRAM  (WO-9007).
004200*    90/03/01  PN  CORRECTED THE ORDER OF THE BALANCE AND DAILY
004300*                  LIMIT EDITS TO MATCH THE OPERATIONS MEMO OF
004400*                  90/02/26  (WO-9009).
004500*    90/11/02  PN  ADDED THE DAILY TRANSACTION CEILING EDIT AND
004600*                  THE RUNNING DAILY AMOUNT ON THE SENDER'S
004700*                  ACCOUNT  (WO-9011).
004800*    90/11/09  WA  CARRY THE OTHER PARTY'S NAME ON THE
004900*                  NOTIFICATION RECORD SO NOTFRPT DOES NOT HAVE
005000*                  TO RE-OPEN THE ACCOUNT MASTER  (WO-9014).
005100*    91/06/18  WA  REJECTED REQUESTS NOW CARRY THE REQUESTED
005200*                  AMOUNT SO THE REJECT FILE CAN BE TOTALLED
005300*                  (WO-9118).
005400*    93/09/07  SO  ACCOUNT TABLE RAISED FROM 500 TO 2000 ENTRIES
005500*                  TO COVER THE NYANZA BRANCH CONSOLIDATION
005600*                  (WO-9344).
005700*    95/04/11  SO  TRANSACTION ID NOW CARRIES THE RUN MONTH AS
005800*                  WELL AS THE YEAR TO AVOID COLLISIONS ACROSS A
005900*                  MONTH-END RUN THAT CROSSES MIDNIGHT  (WO-9509).
006000*    96/01/22  LK  CLOSED A GAP WHERE A REQUEST FOR EXACTLY THE
006100*                  REMAINING DAILY LIMIT WAS BEING REJECTED -
006200*                  EQUAL TO THE LIMIT IS ALLOWED  (WO-9604).
006300*    98/10/05  LK  Y2K REMEDIATION - TRNL-TIMESTAMP AND
006400*                  NOTF-TIMESTAMP WIDENED TO A FULL 4-DIGIT YEAR
006500*                  (YYYYMMDDHHMMSS) BEFORE THIS CENTURY RAN OUT
006600*                  OF LEDGER ENTRIES TO MISDATE  (WO-9871).
006700*    99/01/08  SO  Y2K SIGN-OFF - RUN WITH SYSTEM DATE SET FORWARD
006800*                  TO 2000/01/01, 2000/02/29 AND 2000/12/31.  ALL
006900*                  THREE RUNS CLEAN.  NO FURTHER CHANGE.
007000*    00/03/14  LK  REMAINING DAILY LIMIT ON THE SENDER NOTICE IS
007100*                  NOW FLOORED AT ZERO RATHER THAN SHOWN NEGATIVE
007200*                  (WO-0031).
007300*    00/04/03  LK  NOTFREC WIDENED (SEE ITS OWN HISTORY) - THE FD
007400*                  FOR NOTIFICATION-FILE-OUT NOW SHOWS THE RECORD
007500*                  AS 406 CHARACTERS, NOT 326  (WO-0032).
007600*    00/04/07  LK  300-CLOSE-ALL-FILES NOW DISPLAYS THE SEVEN FILE
007700*                  STATUS CODES AFTER CLOSE, THE SAME AS NOTFRPT
007800*                  ALREADY DOES - THEY WERE BEING SET BUT NEVER
007900*                  LOOKED AT  (WO-0034).
008000*    00/04/09  LK  ACCOUNT-COUNT AND TRAN-SEQ-NO MOVED OUT OF
008100*                  SWITCHES-AND-COUNTERS TO STANDALONE 77-LEVEL
008200*                  ITEMS - BOTH ARE RUN-WIDE COUNTERS IN THEIR OWN
008300*                  RIGHT, NOT PART OF THE EOF/RESULT SWITCH GROUP
008400*                  THEY WERE FILED UNDER  (WO-0035).
008500*    00/04/10  LK  ADDED EXPLANATORY COMMENTARY THROUGHOUT AFTER
008600*                  CODE REVIEW NOTED THIS PROGRAM WAS THIN ON
008700*                  NARRATIVE COMPARED TO GENTRANID AND NOTFRPT -
008800*                  NO LOGIC CHANGED  (WO-0036).
008900*///////////////////////////////////////////////////////////////
009000 ENVIRONMENT                 DIVISION.
009100*-----------------------------------------------------------------
009200 CONFIGURATION               SECTION.
009300 SOURCE-COMPUTER.            UHURU-3090.
009400 SPECIAL-NAMES.
009500*        C01 DRIVES THE PRINTER TO THE TOP OF THE NEXT FORM BEFORE
009600*        THE RUN SUMMARY TITLE LINE.  NOT USED ON RUNRPT ITSELF,
009700*        WHICH IS LINE SEQUENTIAL, BUT CARRIED HERE THE SAME AS
009800*        EVERY OTHER PRINT PROGRAM IN THE SHOP FOR CONSISTENCY.
009900     C01 IS TOP-OF-FORM.
010000*-----------------------------------------------------------------
010100 INPUT-OUTPUT                SECTION.
010200 FILE-CONTROL.
010300*        ACCOUNT MASTER, READ ONCE AT THE START OF THE RUN AND
010400*        LOADED WHOLE INTO ACCOUNT-TABLE BELOW - NEVER RE-READ.
010500     SELECT  ACCOUNT-MASTER-IN
010600             ASSIGN TO ACCTIN
010700             ORGANIZATION IS SEQUENTIAL
010800             FILE STATUS IS ACCTIN-STATUS.
010900
011000*        ONE TRANSFER REQUEST PER RECORD, IN THE ORDER THE
011100*        CUSTOMER
011200*        CHANNEL SUBMITTED THEM - THIS IS ALSO THE ORDER POSTING
011300*        HAPPENS IN, SO A LATER REQUEST SEES AN EARLIER ONE'S
011400*        UPDATED BALANCE AND DAILY AMOUNT.
011500     SELECT  TRANSFER-REQUESTS-IN
011600             ASSIGN TO TRANREQ
011700             ORGANIZATION IS SEQUENTIAL
011800             FILE STATUS IS TRANREQ-STATUS.
011900
012000*        THE REWRITTEN ACCOUNT MASTER, CARRYING THE NEW BALANCES
012100*        AND DAILY AMOUNTS.  WRITTEN ONCE AT THE END OF THE RUN,
012200*        NOT INTERLEAVED WITH THE POSTING LOOP.
012300     SELECT  ACCOUNT-MASTER-OUT
012400             ASSIGN TO ACCTOUT
012500             ORGANIZATION IS SEQUENTIAL
012600             FILE STATUS IS ACCTOUT-STATUS.
012700
012800*        ONE ENTRY PER SIDE OF EVERY POSTED TRANSFER - A DEBIT
012900*        ENTRY ON THE SENDER'S ACCOUNT AND A CREDIT ENTRY ON THE
013000*        RECIPIENT'S, BOTH SHARING THE SAME TRNL-ID.
013100     SELECT  TRANSACTION-LEDGER-OUT
013200             ASSIGN TO TRANLEDG
013300             ORGANIZATION IS SEQUENTIAL
013400             FILE STATUS IS TRANLEDG-STATUS.
013500
013600*        ONE SMS CONFIRMATION RECORD PER SIDE OF EVERY POSTED
013700*        TRANSFER.  THIS PROGRAM ONLY WRITES THE FILE - NOTFRPT,
013800*        THE NEXT JOB STEP, READS IT BACK AND PRINTS THE AUDIT
013900*        LISTING.
014000     SELECT  NOTIFICATION-FILE-OUT
014100             ASSIGN TO NOTIFILE
014200             ORGANIZATION IS SEQUENTIAL
014300             FILE STATUS IS NOTIFILE-STATUS.
014400
014500*        ONE RECORD PER REQUEST THAT FAILED ANY OF THE THREE EDITS
014600*        IN 400-CHECK-TRANSFER-RULES, OR WHOSE SENDER OR RECIPIENT
014700*        COULD NOT BE FOUND ON THE ACCOUNT MASTER.
014800     SELECT  REJECT-FILE-OUT
014900             ASSIGN TO REJFILE
015000             ORGANIZATION IS SEQUENTIAL
015100             FILE STATUS IS REJFILE-STATUS.
015200
015300*        THE RUN SUMMARY FOR THIS STEP.  OPENED OUTPUT HERE, THEN
015400*        REOPENED EXTEND BY NOTFRPT SO THE AUDIT LISTING LANDS ON
015500*        THE SAME PRINT FILE RIGHT AFTER THE SUMMARY.
015600     SELECT  RUN-REPORT-OUT
015700             ASSIGN TO RUNRPT
015800             ORGANIZATION IS LINE SEQUENTIAL
015900             FILE STATUS IS RUNRPT-STATUS.
016000
016100*///////////////////////////////////////////////////////////////
016200 DATA                        DIVISION.
016300*-----------------------------------------------------------------
016400 FILE                        SECTION.
016500*        ACCOUNT MASTER RECORD LAYOUT - SEE ACCTREC FOR THE FIELD
016600*        BY FIELD COMMENTARY.  THIS FD'S COPY OF THE LAYOUT IS THE
016700*        "IN" SIDE - ORIGINAL FIELD NAMES, NO REPLACING.
016800 FD  ACCOUNT-MASTER-IN
016900     RECORD CONTAINS 115 CHARACTERS
017000     DATA RECORD IS ACCT-MASTER-RECORD.
017100     COPY ACCTREC.
017200
017300*        TRANSFER REQUEST RECORD LAYOUT - SEE TRNREQ.  TRNQ-AMOUNT
017400*        AND TRNQ-FROM/TO-CUSTOMER-ID ARE REFERENCED DIRECTLY BY
017500*        MANY PARAGRAPHS BELOW SINCE THIS FD STAYS OPEN FOR THE
017600*        WHOLE RUN AND THE CURRENT RECORD IS ALWAYS THE ONE BEING
017700*        VALIDATED OR POSTED.
017800 FD  TRANSFER-REQUESTS-IN
017900     RECORD CONTAINS 90 CHARACTERS
018000     DATA RECORD IS TRNQ-REQUEST-RECORD.
018100     COPY TRNREQ.
018200
018300*        THE "OUT" SIDE OF THE SAME ACCTREC LAYOUT, RENAMED BY
018400*        REPLACING SO THE COMPILER DOES NOT COMPLAIN ABOUT TWO
018500*        01-LEVELS WITH THE SAME NAME IN ONE PROGRAM.  FIELD BY
018600*        FIELD THIS IS IDENTICAL TO ACCOUNT-MASTER-IN'S LAYOUT.
018700 FD  ACCOUNT-MASTER-OUT
018800     RECORD CONTAINS 115 CHARACTERS
018900     DATA RECORD IS ACTO-MASTER-RECORD.
019000     COPY ACCTREC REPLACING
019100         ==ACCT-MASTER-RECORD-X== BY ==ACTO-MASTER-RECORD-X==
019200         ==ACCT-MASTER-RECORD==   BY ==ACTO-MASTER-RECORD==
019300         ==ACCT-ID==              BY ==ACTO-ID==
019400         ==ACCT-NUMBER==          BY ==ACTO-NUMBER==
019500         ==ACCT-CUSTOMER-NAME==   BY ==ACTO-CUSTOMER-NAME==
019600         ==ACCT-CUSTOMER-ID==     BY ==ACTO-CUSTOMER-ID==
019700         ==ACCT-BALANCE==         BY ==ACTO-BALANCE==
019800         ==ACCT-DAILY-LIMIT==     BY ==ACTO-DAILY-LIMIT==
019900         ==ACCT-DAILY-AMOUNT==    BY ==ACTO-DAILY-AMOUNT==.
020000
020100*        LEDGER ENTRY LAYOUT - SEE TRNLEDG.  WRITTEN TWICE PER
020200*        POSTED TRANSFER, ONCE FOR THE DEBIT AND ONCE FOR THE
020300*        CREDIT, EACH TIME WITH A FRESH STRING INTO
020400*    TRNL-DESCRIPTION.
020500 FD  TRANSACTION-LEDGER-OUT
020600     RECORD CONTAINS 131 CHARACTERS
020700     DATA RECORD IS TRNL-LEDGER-RECORD.
020800     COPY TRNLEDG.
020900
021000*        SMS CONFIRMATION RECORD LAYOUT - SEE NOTFREC.  406
021100*        CHARACTERS SINCE WO-0032 WIDENED NOTF-MESSAGE TO HOLD THE
021200*        LONGEST SENDER CONFIRMATION TEXT WITHOUT TRUNCATING.
021300 FD  NOTIFICATION-FILE-OUT
021400     RECORD CONTAINS 406 CHARACTERS
021500     DATA RECORD IS NOTF-NOTIFICATION-RECORD.
021600     COPY NOTFREC.
021700
021800*        REJECT RECORD LAYOUT - SEE REJREC.  NOTE THERE IS NO
021900*        DESCRIPTION FIELD HERE - TRNQ-DESCRIPTION IS NOT CARRIED
022000*        TO THIS FILE (SEE TRNREQ'S OWN HISTORY, WO-0033).
022100 FD  REJECT-FILE-OUT
022200     RECORD CONTAINS 80 CHARACTERS
022300     DATA RECORD IS REJC-REJECT-RECORD.
022400     COPY REJREC.
022500
022600*        RUN SUMMARY PRINT LINE.  NOT A COPYBOOK - THIS IS THE
022700*        ONLY
022800*        PROGRAM THAT WRITES IT, SO THE LAYOUT LIVES HERE RATHER
022900*        THAN IN A SHARED MEMBER.  90 CHARACTERS IS WIDE ENOUGH
023000*        FOR THE LONGEST DETAIL LABEL PLUS A SIGNED AMOUNT.
023100 FD  RUN-REPORT-OUT
023200     RECORD CONTAINS 90 CHARACTERS
023300     DATA RECORD IS RUN-REPORT-LINE.
023400 01  RUN-REPORT-LINE         PIC X(90).
023500*-----------------------------------------------------------------
023600 WORKING-STORAGE              SECTION.
023700*-----------------------------------------------------------------
023800*        END-OF-FILE FLAGS FOR THE TWO INPUT FILES, THE
023900*        ACCEPT/REJECT RESULT OF THE CURRENT REQUEST, AND THE TWO
024000*        "WAS THE ACCOUNT FOUND" FLAGS SET BY THE TABLE SEARCH
024100*        PARAGRAPHS.  ALL FIVE ARE SINGLE-CHARACTER SWITCHES WITH
024200*        AN 88-LEVEL BECAUSE THAT IS HOW EVERY OTHER SWITCH IN
024300*        THIS SHOP'S PROGRAMS IS CODED.
024400 01  SWITCHES-AND-COUNTERS.
024500     05  ACCOUNT-EOF-SW          PIC X(01) VALUE 'N'.
024600         88  ACCOUNT-EOF                       VALUE 'Y'.
024700     05  REQUEST-EOF-SW          PIC X(01) VALUE 'N'.
024800         88  REQUEST-EOF                       VALUE 'Y'.
024900*        SET TO 'Y' BY 400-CHECK-TRANSFER-RULES WHEN ALL THREE
025000*        EDITS PASS; LEFT AT THE 'N' DEFAULT SET BY
025100*        300-VALIDATE-TRANSFER-REQUEST OTHERWISE, SO A REQUEST
025200*        WHOSE SENDER OR RECIPIENT WAS NOT FOUND NEVER HAS TO SET
025300*        THIS SWITCH EXPLICITLY.
025400     05  REQUEST-RESULT-SW       PIC X(01) VALUE 'N'.
025500         88  REQUEST-ACCEPTED                  VALUE 'Y'.
025600         88  REQUEST-REJECTED                  VALUE 'N'.
025700     05  SENDER-FOUND-SW         PIC X(01) VALUE 'N'.
025800         88  SENDER-FOUND                      VALUE 'Y'.
025900     05  RECIPIENT-FOUND-SW      PIC X(01) VALUE 'N'.
026000         88  RECIPIENT-FOUND                   VALUE 'Y'.
026100*        TABLE SUBSCRIPTS SET BY THE SEARCH PARAGRAPHS, READ BY
026200*        EVERY PARAGRAPH THAT POSTS OR PRINTS FOR THE CURRENT
026300*        REQUEST.  ACCT-IX (THE SEARCH/OCCURS INDEX ITSELF) IS
026400*        DECLARED ON THE ACCOUNT-TABLE OCCURS CLAUSE BELOW, NOT
026500*        HERE.
026600     05  SENDER-IX               PIC 9(04) COMP VALUE ZERO.
026700     05  RECIPIENT-IX            PIC 9(04) COMP VALUE ZERO.
026800*        RUN TOTALS PRINTED ON THE SUMMARY - SEE 300-PRINT-RUN-
026900*        SUMMARY.  KEPT AS PIC 9(07) RATHER THAN 9(04) LIKE THE
027000*        SUBSCRIPTS ABOVE SINCE A BUSY MONTH-END RUN CAN EASILY
027100*        CLEAR A FEW THOUSAND REQUESTS.
027200     05  REQ-READ-CNT            PIC 9(07) COMP VALUE ZERO.
027300     05  TRANS-POSTED-CNT        PIC 9(07) COMP VALUE ZERO.
027400     05  REQ-REJECT-CNT          PIC 9(07) COMP VALUE ZERO.
027500     05  FILLER                  PIC X(01).
027600
027700*        ACCOUNT-COUNT (HOW MANY ROWS ARE LOADED IN ACCOUNT-TABLE)
027800*        AND TRAN-SEQ-NO (THE WITHIN-RUN SEQUENCE PASSED TO
027900*        GENTRANID) USED TO SIT AS 05-LEVELS INSIDE
028000*        SWITCHES-AND-COUNTERS ABOVE.  BOTH ARE STANDALONE RUN
028100*        COUNTERS IN THEIR OWN RIGHT RATHER THAN PART OF THE
028200*        EOF/RESULT SWITCH GROUP, SO THEY ARE NOW CARRIED AS THEIR
028300*        OWN 77-LEVEL ITEMS  (WO-0035).  ACCOUNT-COUNT IS ALSO THE
028400*        OCCURS DEPENDING ON ITEM FOR ACCOUNT-TABLE BELOW - A
028500*        77-LEVEL ITEM SERVES THAT PURPOSE JUST AS WELL AS A
028600*        GROUP-LEVEL ONE DOES.
028700 77  ACCOUNT-COUNT               PIC 9(04) COMP VALUE ZERO.
028800 77  TRAN-SEQ-NO                 PIC 9(04) COMP VALUE ZERO.
028900
029000*        ONE STATUS CODE PER SELECT ABOVE, IN THE SAME ORDER THE
029100*        SELECTS ARE CODED IN FILE-CONTROL.  NONE OF THESE IS
029200*        CHECKED AFTER EVERY READ/WRITE - THAT WOULD MAKE EVERY
029300*        I-O PARAGRAPH TWICE AS LONG FOR LITTLE PRACTICAL GAIN ON
029400*        SEQUENTIAL FILES THAT EITHER OPEN CLEANLY OR DO NOT - BUT
029500*        THE WHOLE GROUP IS DISPLAYED TOGETHER AT CLOSE TIME SO AN
029600*        OPERATOR SCANNING THE JOB LOG CAN SEE AT A GLANCE WHETHER
029700*        ANY FILE ENDED ABNORMALLY  (WO-0034).
029800 01  FILE-STATUS-CODES.
029900     05  ACCTIN-STATUS           PIC X(02).
030000     05  TRANREQ-STATUS          PIC X(02).
030100     05  ACCTOUT-STATUS          PIC X(02).
030200     05  TRANLEDG-STATUS         PIC X(02).
030300     05  NOTIFILE-STATUS         PIC X(02).
030400     05  REJFILE-STATUS          PIC X(02).
030500     05  RUNRPT-STATUS           PIC X(02).
030600     05  FILLER                  PIC X(02).
030700*        WHOLE-GROUP VIEW USED ONLY BY THE DISPLAY IN
030800*        300-CLOSE-ALL-FILES, SO ALL SEVEN CODES PRINT ON ONE LINE
030900*        INSTEAD OF SEVEN DISPLAY STATEMENTS.
031000 01  FILE-STATUS-CODES-X REDEFINES FILE-STATUS-CODES
031100                                 PIC X(16).
031200
031300*        THE WHOLE ACCOUNT MASTER, LOADED ONCE AT THE START OF THE
031400*        RUN BY 300-LOAD-ACCOUNT-TABLE AND SEARCHED BY CUSTOMER ID
031500*        FOR EVERY TRANSFER REQUEST.  2000 ENTRIES COVERS THE
031600*        CONSOLIDATED BRANCH BOOK (SEE WO-9344); OCCURS DEPENDING
031700*        ON KEEPS A SHORT TEST MASTER FROM FORCING A FULL
031800*        2000-ENTRY SEARCH ON EVERY LOOKUP.
031900 01  ACCOUNT-TABLE.
032000     05  ACCOUNT-ENTRY OCCURS 1 TO 2000 TIMES
032100                           DEPENDING ON ACCOUNT-COUNT
032200                           INDEXED BY ACCT-IX.
032300*            THESE SEVEN FIELDS ARE A ONE-FOR-ONE COPY OF
032400*            ACCTREC'S
032500*            FIELDS, LOADED BY 400-BUILD-ACCOUNT-TABLE AND WRITTEN
032600*            BACK BY 400-WRITE-ONE-ACCOUNT - SEE ACCTREC FOR WHAT
032700*            EACH ONE MEANS ON THE MASTER RECORD ITSELF.
032800         10  T-ACCT-ID               PIC 9(10).
032900         10  T-ACCT-NUMBER           PIC X(16).
033000         10  T-CUSTOMER-NAME         PIC X(30).
033100         10  T-CUSTOMER-ID           PIC X(12).
033200         10  T-BALANCE               PIC S9(13)V99.
033300         10  T-DAILY-LIMIT           PIC S9(13)V99.
033400         10  T-DAILY-AMOUNT          PIC S9(13)V99.
033500         10  FILLER                  PIC X(02).
033600
033700*        RUN-WIDE MONEY TOTALS FOR THE SUMMARY REPORT - THE AMOUNT
033800*        OF EVERY POSTED TRANSFER AND THE AMOUNT OF EVERY REJECTED
033900*        ONE.  RESET TO ZERO AT THE START OF EACH RUN BY
034000*        300-INITIALIZE-SWITCHES-AND-COUNTERS' INITIALIZE OF THIS
034100*        WHOLE GROUP.
034200 01  ACCUMULATORS.
034300     05  TOTAL-TRANSFERRED       PIC S9(13)V99 VALUE ZERO.
034400     05  TOTAL-REJECTED          PIC S9(13)V99 VALUE ZERO.
034500     05  FILLER                  PIC X(02).
034600
034700*        SCRATCH AREA FOR THE REQUEST CURRENTLY BEING VALIDATED OR
034800*        POSTED.  TRAN-ID AND REJECT-REASON ARE SET BY DIFFERENT
034900*        PARAGRAPHS DEPENDING ON WHETHER THE REQUEST IS ACCEPTED
035000*        OR
035100*        REJECTED - ONLY ONE OF THE TWO IS EVER MEANINGFUL FOR A
035200*        GIVEN REQUEST.  REMAINING-LIMIT IS COMPUTED FRESH FOR
035300*        EACH POSTED TRANSFER BY 400-BUILD-SENDER-NOTIFICATION.
035400 01  TRANSFER-WORK-AREA.
035500     05  TRAN-ID                 PIC X(10).
035600     05  REJECT-REASON           PIC X(40).
035700     05  REMAINING-LIMIT         PIC S9(13)V99.
035800     05  FILLER                  PIC X(02).
035900
036000*        THE THREE-FIELD PARAMETER AREA PASSED BY REFERENCE TO
036100*        GENTRANID.  LINK-PARAMETERS IN THAT SUBPROGRAM MUST MATCH
036200*        THIS GROUP FIELD FOR FIELD, INCLUDING THE TRAILING FILLER
036300*        - SEE GENTRANID'S OWN COMMENTARY ON ITS LINKAGE SECTION.
036400 01  TRAN-ID-PARMS.
036500     05  RUN-DATE-FOR-ID         PIC 9(08).
036600     05  SEQUENCE-FOR-ID         PIC 9(04).
036700     05  GENERATED-ID            PIC X(10).
036800     05  FILLER                  PIC X(02).
036900
037000*        TODAY'S DATE, ACCEPTED ONCE AT RUN START FOR
037100*        RUN-DATE-FOR-
037200*        ID AND AGAIN PER TRANSFER BY 400-STAMP-POSTING-TIME FOR
037300*        THE LEDGER/NOTIFICATION TIMESTAMP - A LONG RUN CROSSING
037400*        MIDNIGHT WOULD OTHERWISE DATE EVERY LEDGER ENTRY WITH THE
037500*        RUN'S START DATE INSTEAD OF THE ACTUAL POSTING DATE.
037600 01  CURRENT-DATE-FIELDS.
037700     05  CUR-YEAR                PIC 9(04).
037800     05  CUR-MONTH               PIC 9(02).
037900     05  CUR-DAY                 PIC 9(02).
038000 01  CURRENT-DATE-X REDEFINES CURRENT-DATE-FIELDS
038100                                     PIC 9(08).
038200
038300*        TIME OF DAY, ACCEPTED FRESH FOR EVERY TRANSFER BY
038400*        400-STAMP-POSTING-TIME.  CUR-HUNDREDTH COMES BACK FROM
038500*        THE
038600*        ACCEPT STATEMENT BUT IS NOT CARRIED ONTO THE TIMESTAMP -
038700*        THE LEDGER AND NOTIFICATION RECORDS ONLY GO TO THE
038800*    SECOND.
038900 01  CURRENT-TIME-FIELDS.
039000     05  CUR-HOUR                PIC 9(02).
039100     05  CUR-MINUTE              PIC 9(02).
039200     05  CUR-SECOND              PIC 9(02).
039300     05  CUR-HUNDREDTH           PIC 9(02).
039400 01  CURRENT-TIME-X REDEFINES CURRENT-TIME-FIELDS
039500                                     PIC 9(08).
039600
039700*        THE FULL YYYYMMDDHHMMSS TIMESTAMP STAMPED ON BOTH LEDGER
039800*        ENTRIES AND BOTH NOTIFICATION RECORDS OF A POSTED
039900*        TRANSFER.  WIDENED TO A 4-DIGIT YEAR BY THE Y2K
040000*        REMEDIATION (WO-9871) - SEE THE CHANGE LOG ABOVE.
040100 01  POSTING-TIMESTAMP       PIC 9(14).
040200
040300*        WORK AREA FOR 400-FORMAT-POSTING-TIME, WHICH BREAKS
040400*        POSTING-TIMESTAMP DOWN INTO THE D/M/YY, 12-HOUR CLOCK AND
040500*        AM/PM PIECES THE SMS CONFIRMATION TEXT NEEDS.  THE -TXT
040600*        AND -LEN PAIRS HOLD THE DAY, MONTH AND HOUR WITHOUT A
040700*        LEADING ZERO, SINCE THE CONFIRMATION TEXT SHOWS "7/3/00"
040800*        RATHER THAN "07/03/00".
040900 01  MESSAGE-TIME-WORK.
041000     05  MSG-DAY                 PIC 9(02).
041100     05  MSG-MONTH               PIC 9(02).
041200     05  MSG-YEAR-2              PIC 9(02).
041300     05  MSG-HOUR-24             PIC 9(02).
041400     05  MSG-HOUR-12             PIC 9(02).
041500     05  MSG-MINUTE              PIC 9(02).
041600     05  MSG-AMPM                PIC X(02).
041700     05  MSG-DAY-TXT             PIC X(02).
041800     05  MSG-DAY-LEN             PIC 9(01) COMP.
041900     05  MSG-MONTH-TXT           PIC X(02).
042000     05  MSG-MONTH-LEN           PIC 9(01) COMP.
042100     05  MSG-HOUR-TXT            PIC X(02).
042200     05  MSG-HOUR-LEN            PIC 9(01) COMP.
042300*        THE FINISHED "D/M/YY AT H:MM AM/PM" TEXT, BUILT BY STRING
042400*        AT THE BOTTOM OF 400-FORMAT-POSTING-TIME AND SHARED BY
042500*        BOTH NOTIFICATION BUILD PARAGRAPHS BELOW.
042600     05  MSG-DATE-TIME           PIC X(20).
042700     05  FILLER                  PIC X(01).
042800
042900*        SHARED WORK AREA FOR TRIMMING THE BLANKS A ZERO-
043000*        SUPPRESSED AMOUNT PICTURE LEAVES BEHIND, SO THE SMS TEXT
043100*        NEVER SHOWS EMBEDDED SPACES IN A KSH AMOUNT.  THE THREE
043200*        -TXT FIELDS HOLD THE TRIMMED TRANSFER AMOUNT, THE NEW
043300*        BALANCE AND (ON THE SENDER SIDE ONLY) THE REMAINING DAILY
043400*        LIMIT, ALL AT ONCE, SINCE A SINGLE MESSAGE NEEDS UP TO
043500*        THREE TRIMMED AMOUNTS TOGETHER.
043600 01  AMOUNT-DISPLAY.
043700     05  AMT-EDIT                PIC Z(10)9.99.
043800     05  AMT-WORK                PIC X(14).
043900     05  AMT-LEAD-SP             PIC 9(02) COMP.
044000     05  AMT-TRIM-LEN            PIC 9(02) COMP.
044100     05  AMT-TXT-1               PIC X(14).
044200     05  AMT-TXT-2               PIC X(14).
044300     05  AMT-TXT-3               PIC X(14).
044400     05  FILLER                  PIC X(01).
044500
044600*        THE FIVE LINE LAYOUTS PRINTED BY 300-PRINT-RUN-SUMMARY.
044700*        DETAIL-LINE CARRIES A SIGNED MONEY AMOUNT (THE TWO RUN
044800*        TOTALS); DETAIL-CNT-LINE CARRIES AN UNSIGNED COUNT (THE
044900*        THREE REQUEST COUNTS).  BOTH SHARE THE SAME 90-CHARACTER
045000*        WIDTH AS RUN-REPORT-LINE ITSELF.
045100 01  HEADING-LINES.
045200     05  TITLE-LINE              PIC X(90) VALUE
045300         'UHURU SAVINGS BANK  -  CUSTOMER FUNDS TRANSFER RUN SUMM
045400-        'ARY'.
045500     05  BLANK-LINE              PIC X(90) VALUE SPACES.
045600     05  DETAIL-LINE.
045700         10  FILLER                  PIC X(02) VALUE SPACES.
045800         10  DET-LABEL               PIC X(34) VALUE SPACES.
045900         10  DET-VALUE               PIC Z(10)9.99-.
046000         10  FILLER                  PIC X(42) VALUE SPACES.
046100     05  DETAIL-CNT-LINE.
046200         10  FILLER                  PIC X(02) VALUE SPACES.
046300         10  CNT-LABEL               PIC X(34) VALUE SPACES.
046400         10  CNT-VALUE               PIC Z(06)9.
046500         10  FILLER                  PIC X(47) VALUE SPACES.
046600*-----------------------------------------------------------------
046700*///////////////////////////////////////////////////////////////
046800 PROCEDURE                   DIVISION.
046900*-----------------------------------------------------------------
047000*    MAIN PROCEDURE - OPEN, LOOP OVER EVERY REQUEST ONE AT A TIME,
047100*    THEN REWRITE THE MASTER AND PRINT THE SUMMARY.  THE LOOP
047200*    ITSELF
047300*    IS A SINGLE PERFORM UNTIL REQUEST-EOF - THERE IS NO BATCHING
047400*    OR COMMIT INTERVAL WITHIN THE RUN.
047500*-----------------------------------------------------------------
047600 100-TRANSFER-ENGINE.
047700     PERFORM 200-INITIATE-TRANSFER-RUN.
047800     PERFORM 200-PROCESS-TRANSFER-REQUESTS UNTIL REQUEST-EOF.
047900     PERFORM 200-TERMINATE-TRANSFER-RUN.
048000
048100     STOP RUN.
048200
048300*///////////////////////////////////////////////////////////////
048400*    OPEN ALL FILES, LOAD THE ACCOUNT TABLE FROM THE ACCOUNT
048500*    MASTER, AND READ THE FIRST TRANSFER REQUEST.  BY THE TIME
048600*    THIS
048700*    PARAGRAPH RETURNS, THE MAIN LOOP'S UNTIL TEST (REQUEST-EOF)
048800*    IS ALREADY MEANINGFUL, EVEN FOR AN EMPTY TRANREQ.
048900*-----------------------------------------------------------------
049000 200-INITIATE-TRANSFER-RUN.
049100     PERFORM 300-OPEN-ALL-FILES.
049200     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
049300     PERFORM 300-LOAD-ACCOUNT-TABLE.
049400     PERFORM 300-READ-TRANSFER-REQUEST.
049500
049600*-----------------------------------------------------------------
049700*    FOR ONE TRANSFER REQUEST - VALIDATE, POST IF GOOD, REJECT IF
049800*    NOT, THEN READ THE NEXT ONE.  VALIDATION ALWAYS RUNS BEFORE
049900*    THE
050000*    IF TEST BELOW LOOKS AT REQUEST-ACCEPTED, SO EVERY REQUEST
050100*    GETS EITHER POSTED OR REJECTED - THERE IS NO THIRD OUTCOME.
050200*-----------------------------------------------------------------
050300 200-PROCESS-TRANSFER-REQUESTS.
050400     PERFORM 300-VALIDATE-TRANSFER-REQUEST.
050500     IF REQUEST-ACCEPTED
050600         PERFORM 300-POST-TRANSFER
050700     ELSE
050800         PERFORM 300-WRITE-REJECT-RECORD
050900     END-IF.
051000     PERFORM 300-READ-TRANSFER-REQUEST.
051100
051200*-----------------------------------------------------------------
051300*    WRITE THE UPDATED ACCOUNT MASTER, PRINT THE RUN SUMMARY,
051400*    CLOSE ALL FILES.  THE MASTER IS WRITTEN IN ONE PASS HERE,
051500*    AFTER EVERY REQUEST HAS BEEN POSTED OR REJECTED, RATHER THAN
051600*    ROW BY ROW DURING THE MAIN LOOP, SINCE A SINGLE ACCOUNT CAN
051700*    BE TOUCHED BY SEVERAL DIFFERENT REQUESTS IN ONE RUN.
051800*-----------------------------------------------------------------
051900 200-TERMINATE-TRANSFER-RUN.
052000     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT.
052100     PERFORM 300-PRINT-RUN-SUMMARY.
052200     PERFORM 300-CLOSE-ALL-FILES.
052300     DISPLAY 'TRANS-ENGINE RUN COMPLETE'.
052400
052500*///////////////////////////////////////////////////////////////
052600*    OPEN ALL SEVEN FILES FOR THE RUN.  ACCOUNT-MASTER-IN AND
052700*    TRANSFER-REQUESTS-IN ARE INPUT; THE OTHER FIVE ARE OUTPUT -
052800*    THIS PROGRAM NEVER EXTENDS AN EXISTING FILE, UNLIKE NOTFRPT'S
052900*    EXTEND OPEN ON RUN-REPORT-OUT IN THE NEXT JOB STEP.
053000*-----------------------------------------------------------------
053100 300-OPEN-ALL-FILES.
053200     OPEN    INPUT   ACCOUNT-MASTER-IN
053300             INPUT   TRANSFER-REQUESTS-IN
053400             OUTPUT  ACCOUNT-MASTER-OUT
053500             OUTPUT  TRANSACTION-LEDGER-OUT
053600             OUTPUT  NOTIFICATION-FILE-OUT
053700             OUTPUT  REJECT-FILE-OUT
053800             OUTPUT  RUN-REPORT-OUT.
053900
054000*-----------------------------------------------------------------
054100*    CLEAR THE SWITCHES, COUNTERS AND ACCUMULATORS FOR A FRESH
054200*    RUN,
054300*    AND CAPTURE TODAY'S DATE INTO RUN-DATE-FOR-ID.  THE DATE IS
054400*    CAPTURED ONCE HERE RATHER THAN RELYING ON THE PER-TRANSFER
054500*    STAMP IN 400-STAMP-POSTING-TIME, SINCE THE TRANSACTION ID
054600*    SCHEME NEEDS ONE STABLE RUN DATE FOR EVERY ID GENERATED IN
054700*    THE RUN, NOT A DATE THAT COULD TICK OVER MID-RUN.
054800*-----------------------------------------------------------------
054900 300-INITIALIZE-SWITCHES-AND-COUNTERS.
055000     INITIALIZE SWITCHES-AND-COUNTERS
055100                ACCUMULATORS.
055200     ACCEPT  CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
055300     MOVE    CURRENT-DATE-X      TO RUN-DATE-FOR-ID.
055400
055500*-----------------------------------------------------------------
055600*    READ EVERY ACCOUNT MASTER RECORD INTO ACCOUNT-TABLE.  THE
055700*    WHOLE MASTER MUST BE IN MEMORY BEFORE THE FIRST REQUEST IS
055800*    VALIDATED, SINCE A TRANSFER CAN NAME EITHER PARTY IN ANY
055900*    ORDER RELATIVE TO THE MASTER'S OWN SEQUENCE.
056000*-----------------------------------------------------------------
056100 300-LOAD-ACCOUNT-TABLE.
056200     PERFORM 400-READ-ACCOUNT-MASTER-IN.
056300     PERFORM 400-BUILD-ACCOUNT-TABLE UNTIL ACCOUNT-EOF.
056400
056500*-----------------------------------------------------------------
056600*    READ THE NEXT TRANSFER REQUEST, OR SET REQUEST-EOF WHEN THE
056700*    FILE IS EXHAUSTED.  REQ-READ-CNT ONLY COUNTS RECORDS THAT
056800*    WERE
056900*    ACTUALLY THERE TO READ - THE END-OF-FILE RECORD ITSELF IS NOT
057000*    COUNTED.
057100*-----------------------------------------------------------------
057200 300-READ-TRANSFER-REQUEST.
057300*        SHARED BY THE VERY FIRST READ (CALLED FROM
057400*        200-INITIATE-TRANSFER-RUN) AND EVERY SUBSEQUENT READ
057500*        (CALLED FROM THE BOTTOM OF 200-PROCESS-TRANSFER-REQUESTS)
057600*        - THE SAME SHAPE AS 400-READ-ACCOUNT-MASTER-IN'S PRIME-
057700*        THE-PUMP PATTERN ABOVE.
057800     READ TRANSFER-REQUESTS-IN
057900             AT END      SET REQUEST-EOF            TO TRUE
058000             NOT AT END  ADD 1 TO REQ-READ-CNT.
058100
058200*-----------------------------------------------------------------
058300*    LOOK UP SENDER AND RECIPIENT, THEN APPLY THE EDITS IN THE
058400*    ORDER THE BUSINESS RULES REQUIRE.  REQUEST-REJECTED IS SET
058500*    FIRST SO THAT ANY PATH THROUGH THIS PARAGRAPH THAT DOES NOT
058600*    REACH 400-CHECK-TRANSFER-RULES - SENDER NOT FOUND, RECIPIENT
058700*    NOT FOUND - LEAVES THE REQUEST REJECTED WITHOUT HAVING TO SET
058800*    THE SWITCH AGAIN ON EVERY FAILURE BRANCH.
058900*-----------------------------------------------------------------
059000 300-VALIDATE-TRANSFER-REQUEST.
059100     SET REQUEST-REJECTED TO TRUE.
059200     PERFORM 400-FIND-SENDER-ACCOUNT.
059300     IF NOT SENDER-FOUND
059400         MOVE 'SENDER ACCOUNT NOT FOUND'    TO REJECT-REASON
059500     ELSE
059600         PERFORM 400-FIND-RECIPIENT-ACCOUNT
059700         IF NOT RECIPIENT-FOUND
059800             MOVE 'RECIPIENT ACCOUNT NOT FOUND'
059900                                            TO REJECT-REASON
060000         ELSE
060100             PERFORM 400-CHECK-TRANSFER-RULES
060200         END-IF
060300     END-IF.
060400
060500*-----------------------------------------------------------------
060600*    GENERATE THE SHARED TRANSACTION ID, POST BOTH SIDES, WRITE
060700*    THE LEDGER PAIR AND THE NOTIFICATION PAIR, ACCUMULATE THE
060800*    RUN TOTALS.  THE ORDER MATTERS IN TWO PLACES - THE POSTING
060900*    TIME MUST BE STAMPED BEFORE EITHER LEDGER ENTRY IS WRITTEN SO
061000*    BOTH CARRY THE SAME TIMESTAMP, AND THE SENDER'S DEBIT MUST BE
061100*    POSTED (UPDATING T-DAILY-AMOUNT) BEFORE 400-BUILD-SENDER-
061200*    NOTIFICATION COMPUTES THE REMAINING DAILY LIMIT FOR THE SMS
061300*    TEXT.
061400*-----------------------------------------------------------------
061500 300-POST-TRANSFER.
061600     PERFORM 400-STAMP-POSTING-TIME.
061700     PERFORM 400-GENERATE-TRANSACTION-ID.
061800     PERFORM 400-POST-SENDER-DEBIT.
061900     PERFORM 400-WRITE-SENDER-LEDGER-ENTRY.
062000     PERFORM 400-POST-RECIPIENT-CREDIT.
062100     PERFORM 400-WRITE-RECIPIENT-LEDGER-ENTRY.
062200     PERFORM 400-FORMAT-POSTING-TIME.
062300     PERFORM 400-BUILD-SENDER-NOTIFICATION.
062400     PERFORM 400-WRITE-SENDER-NOTIFICATION.
062500     PERFORM 400-BUILD-RECIPIENT-NOTIFICATION.
062600     PERFORM 400-WRITE-RECIPIENT-NOTIFICATION.
062700     ADD 1                    TO TRANS-POSTED-CNT.
062800     ADD TRNQ-AMOUNT           TO TOTAL-TRANSFERRED.
062900
063000*-----------------------------------------------------------------
063100*    WRITE ONE REJECT RECORD FOR A REQUEST THAT FAILED VALIDATION.
063200*    REJECT-REASON WAS SET BY WHICHEVER BRANCH OF
063300*    300-VALIDATE-TRANSFER-REQUEST OR 400-CHECK-TRANSFER-RULES
063400*    TURNED THE REQUEST DOWN.  THE REQUESTED AMOUNT IS CARRIED TO
063500*    THE REJECT FILE EVEN THOUGH IT WAS NEVER POSTED, SO THE
063600*    REJECT
063700*    FILE CAN BE TOTALLED BY WHOEVER FOLLOWS UP ON IT  (WO-9118).
063800*-----------------------------------------------------------------
063900 300-WRITE-REJECT-RECORD.
064000     MOVE TRNQ-FROM-CUSTOMER-ID  TO REJC-FROM-CUSTOMER-ID.
064100     MOVE TRNQ-TO-CUSTOMER-ID    TO REJC-TO-CUSTOMER-ID.
064200     MOVE TRNQ-AMOUNT            TO REJC-AMOUNT.
064300     MOVE REJECT-REASON       TO REJC-REASON.
064400     WRITE REJC-REJECT-RECORD.
064500     ADD 1               TO REQ-REJECT-CNT.
064600     ADD TRNQ-AMOUNT      TO TOTAL-REJECTED.
064700
064800*-----------------------------------------------------------------
064900*    REWRITE EVERY TABLE ENTRY TO THE UPDATED ACCOUNT MASTER, IN
065000*    THE SAME ORDER THE ORIGINAL MASTER WAS READ.  ACCOUNT-COUNT
065100*    IS THE UPPER BOUND, NOT A FIXED 2000, SO A SHORT TEST MASTER
065200*    WRITES BACK JUST AS MANY RECORDS AS IT READ IN.
065300*-----------------------------------------------------------------
065400 300-WRITE-ACCOUNT-MASTER-OUT.
065500     PERFORM 400-WRITE-ONE-ACCOUNT
065600             VARYING ACCT-IX FROM 1 BY 1
065700             UNTIL ACCT-IX > ACCOUNT-COUNT.
065800
065900*-----------------------------------------------------------------
066000*    PRINT THE RUN SUMMARY PORTION OF RUN-REPORT.  THE AUDIT
066100*    LISTING IS APPENDED BY NOTFRPT IN THE NEXT JOB STEP.  THREE
066200*    COUNT LINES FOLLOWED BY TWO MONEY LINES, IN THAT FIXED ORDER
066300*    - NOT CONFIGURABLE AND NOT EXPECTED TO CHANGE.
066400*-----------------------------------------------------------------
066500 300-PRINT-RUN-SUMMARY.
066600     WRITE RUN-REPORT-LINE FROM TITLE-LINE.
066700     WRITE RUN-REPORT-LINE FROM BLANK-LINE.
066800     MOVE 'REQUESTS READ'             TO CNT-LABEL.
066900     MOVE REQ-READ-CNT             TO CNT-VALUE.
067000     WRITE RUN-REPORT-LINE FROM DETAIL-CNT-LINE.
067100     MOVE 'TRANSFERS POSTED'          TO CNT-LABEL.
067200     MOVE TRANS-POSTED-CNT         TO CNT-VALUE.
067300     WRITE RUN-REPORT-LINE FROM DETAIL-CNT-LINE.
067400     MOVE 'REQUESTS REJECTED'         TO CNT-LABEL.
067500     MOVE REQ-REJECT-CNT           TO CNT-VALUE.
067600     WRITE RUN-REPORT-LINE FROM DETAIL-CNT-LINE.
067700     MOVE 'TOTAL AMOUNT TRANSFERRED'  TO DET-LABEL.
067800     MOVE TOTAL-TRANSFERRED        TO DET-VALUE.
067900     WRITE RUN-REPORT-LINE FROM DETAIL-LINE.
068000     MOVE 'TOTAL AMOUNT REJECTED'     TO DET-LABEL.
068100     MOVE TOTAL-REJECTED           TO DET-VALUE.
068200     WRITE RUN-REPORT-LINE FROM DETAIL-LINE.
068300
068400*-----------------------------------------------------------------
068500*    CLOSE ALL SEVEN FILES AND DISPLAY THE FILE STATUS CODES
068600*    TOGETHER, THE SAME HABIT NOTFRPT USES ON ITS OWN TWO FILES -
068700*    AN OPERATOR SCANNING THE JOB LOG SEES ALL SEVEN CODES ON ONE
068800*    LINE RATHER THAN HAVING TO GO LOOK FOR THEM  (WO-0034).
068900*-----------------------------------------------------------------
069000 300-CLOSE-ALL-FILES.
069100     CLOSE   ACCOUNT-MASTER-IN
069200             TRANSFER-REQUESTS-IN
069300             ACCOUNT-MASTER-OUT
069400             TRANSACTION-LEDGER-OUT
069500             NOTIFICATION-FILE-OUT
069600             REJECT-FILE-OUT
069700             RUN-REPORT-OUT.
069800     DISPLAY 'TRANS-ENGINE FILE STATUS - ACCTIN/TRANREQ/ACCTOUT/'
069900             'TRANLEDG/NOTIFILE/REJFILE/RUNRPT: '
070000             FILE-STATUS-CODES-X.
070100
070200*///////////////////////////////////////////////////////////////
070300*    READ ONE ACCOUNT MASTER RECORD.  SEPARATED FROM
070400*    400-BUILD-ACCOUNT-TABLE BELOW SO THE VERY FIRST READ (BEFORE
070500*    THE LOAD LOOP STARTS) AND EVERY SUBSEQUENT READ (AT THE
070600*    BOTTOM OF THE LOOP) SHARE ONE PARAGRAPH.
070700*-----------------------------------------------------------------
070800 400-READ-ACCOUNT-MASTER-IN.
070900     READ ACCOUNT-MASTER-IN
071000             AT END      SET ACCOUNT-EOF TO TRUE.
071100
071200*-----------------------------------------------------------------
071300*    COPY THE CURRENT ACCOUNT MASTER RECORD INTO THE NEXT FREE ROW
071400*    OF ACCOUNT-TABLE, THEN READ THE NEXT RECORD.  ACCOUNT-COUNT
071500*    IS INCREMENTED BEFORE ACCT-IX IS SET SO THE TABLE IS ALWAYS
071600*    EXACTLY AS LONG AS THE NUMBER OF RECORDS READ SO FAR.
071700*-----------------------------------------------------------------
071800 400-BUILD-ACCOUNT-TABLE.
071900     ADD 1 TO ACCOUNT-COUNT.
072000     SET ACCT-IX            TO ACCOUNT-COUNT.
072100     MOVE ACCT-ID              TO T-ACCT-ID(ACCT-IX).
072200     MOVE ACCT-NUMBER          TO T-ACCT-NUMBER(ACCT-IX).
072300     MOVE ACCT-CUSTOMER-NAME   TO T-CUSTOMER-NAME(ACCT-IX).
072400     MOVE ACCT-CUSTOMER-ID     TO T-CUSTOMER-ID(ACCT-IX).
072500     MOVE ACCT-BALANCE         TO T-BALANCE(ACCT-IX).
072600     MOVE ACCT-DAILY-LIMIT     TO T-DAILY-LIMIT(ACCT-IX).
072700     MOVE ACCT-DAILY-AMOUNT    TO T-DAILY-AMOUNT(ACCT-IX).
072800     PERFORM 400-READ-ACCOUNT-MASTER-IN.
072900
073000*-----------------------------------------------------------------
073100*    SERIAL SEARCH OF THE ACCOUNT TABLE BY CUSTOMER ID.  THE
073200*    MASTER IS NOT GUARANTEED TO BE IN CUSTOMER ID SEQUENCE SO A
073300*    SEARCH ALL (BINARY) CANNOT BE USED HERE.
073400*-----------------------------------------------------------------
073500 400-FIND-SENDER-ACCOUNT.
073600     SET SENDER-FOUND-SW TO FALSE.
073700     SET ACCT-IX TO 1.
073800     SEARCH ACCOUNT-ENTRY
073900         AT END
074000             SET SENDER-FOUND-SW TO FALSE
074100         WHEN T-CUSTOMER-ID(ACCT-IX) = TRNQ-FROM-CUSTOMER-ID
074200             SET SENDER-FOUND TO TRUE
074300             SET SENDER-IX TO ACCT-IX
074400     END-SEARCH.
074500
074600*-----------------------------------------------------------------
074700*    SAME SERIAL SEARCH AS ABOVE, FOR THE RECIPIENT'S CUSTOMER ID.
074800*    A SEPARATE PARAGRAPH RATHER THAN A SHARED ONE SINCE THE TWO
074900*    SEARCHES SET DIFFERENT RESULT SWITCHES AND INDEXES -
075000*    SENDER-IX MUST STAY PUT WHILE THE RECIPIENT SEARCH RUNS.
075100*-----------------------------------------------------------------
075200 400-FIND-RECIPIENT-ACCOUNT.
075300     SET RECIPIENT-FOUND-SW TO FALSE.
075400     SET ACCT-IX TO 1.
075500     SEARCH ACCOUNT-ENTRY
075600         AT END
075700             SET RECIPIENT-FOUND-SW TO FALSE
075800         WHEN T-CUSTOMER-ID(ACCT-IX) = TRNQ-TO-CUSTOMER-ID
075900             SET RECIPIENT-FOUND TO TRUE
076000             SET RECIPIENT-IX TO ACCT-IX
076100     END-SEARCH.
076200
076300*-----------------------------------------------------------------
076400*    THE THREE EDITS, APPLIED IN THE ORDER THE OPERATIONS MEMO
076500*    OF 90/02/26 SPECIFIES - BALANCE, THEN DAILY LIMIT, THEN A
076600*    SANITY CHECK ON THE AMOUNT ITSELF.  EQUAL TO THE DAILY
076700*    LIMIT IS ALLOWED  (WO-9604).  A REQUEST ONLY REACHES
076800*    REQUEST-ACCEPTED IF IT FALLS ALL THE WAY THROUGH THE NESTED
076900*    IF WITHOUT TRIPPING ANY OF THE THREE MOVES TO REJECT-REASON.
077000*-----------------------------------------------------------------
077100 400-CHECK-TRANSFER-RULES.
077200*        EDIT ONE - DOES THE SENDER HAVE THE MONEY.  THIS RUNS
077300*        BEFORE THE DAILY LIMIT CHECK SO A CUSTOMER WHO IS SHORT
077400*        OF FUNDS GETS "INSUFFICIENT BALANCE" RATHER THAN A
077500*        LIMIT MESSAGE THAT WOULD SUGGEST THE MONEY WAS THERE.
077600     IF T-BALANCE(SENDER-IX) < TRNQ-AMOUNT
077700         MOVE 'INSUFFICIENT BALANCE'  TO REJECT-REASON
077800     ELSE
077900*        EDIT TWO - WOULD THIS PUSH THE SENDER'S RUNNING DAILY
078000*        TOTAL PAST THEIR LIMIT.  TESTED AS AN ADDITION, NOT A
078100*        SUBTRACTION, SO T-DAILY-AMOUNT ITSELF IS NEVER TOUCHED
078200*        UNLESS THE REQUEST IS LATER ACTUALLY POSTED.  EXACTLY
078300*        EQUAL TO THE LIMIT PASSES  (WO-9604).
078400         IF (T-DAILY-AMOUNT(SENDER-IX) + TRNQ-AMOUNT)
078500                 > T-DAILY-LIMIT(SENDER-IX)
078600             MOVE 'DAILY LIMIT EXCEEDED' TO REJECT-REASON
078700         ELSE
078800*        EDIT THREE - A ZERO OR NEGATIVE REQUESTED AMOUNT IS
078900*        CAUGHT HERE RATHER THAN LEFT FOR THE FIRST TWO EDITS TO
079000*        WAVE THROUGH.  A ZERO AMOUNT WOULD OTHERWISE PASS BOTH
079100*        THE BALANCE AND DAILY LIMIT TESTS TRIVIALLY AND POST A
079200*        TRANSFER OF NOTHING.
079300             IF TRNQ-AMOUNT NOT > ZERO
079400                 MOVE 'INVALID AMOUNT'  TO REJECT-REASON
079500             ELSE
079600*        ALL THREE EDITS PASSED - ONLY NOW IS THE REQUEST MARKED
079700*        ACCEPTED.  NOTHING IS POSTED FROM THIS PARAGRAPH ITSELF;
079800*        300-POST-TRANSFER DOES THE ACTUAL DEBIT AND CREDIT ONCE
079900*        IT SEES REQUEST-ACCEPTED.
080000                 SET REQUEST-ACCEPTED TO TRUE
080100             END-IF
080200         END-IF
080300     END-IF.
080400
080500*-----------------------------------------------------------------
080600*    DEBIT THE SENDER'S BALANCE AND ADD THE AMOUNT TO THEIR
080700*    RUNNING
080800*    DAILY TOTAL, WHICH 400-CHECK-TRANSFER-RULES TESTS AGAINST THE
080900*    DAILY LIMIT ON THE NEXT REQUEST THIS SAME CUSTOMER SENDS IN
081000*    THE SAME RUN.
081100*-----------------------------------------------------------------
081200 400-POST-SENDER-DEBIT.
081300     SUBTRACT TRNQ-AMOUNT FROM T-BALANCE(SENDER-IX).
081400     ADD      TRNQ-AMOUNT TO   T-DAILY-AMOUNT(SENDER-IX).
081500
081600*-----------------------------------------------------------------
081700*    WRITE THE DEBIT SIDE OF THE LEDGER PAIR.  THE AMOUNT IS
081800*    NEGATED SO THE LEDGER SHOWS MONEY LEAVING THE ACCOUNT; THE
081900*    DESCRIPTION NAMES THE RECIPIENT SO A STATEMENT READER SEES
082000*    WHERE THE MONEY WENT WITHOUT HAVING TO CROSS-REFERENCE THE
082100*    OTHER LEDGER ENTRY.
082200*-----------------------------------------------------------------
082300 400-WRITE-SENDER-LEDGER-ENTRY.
082400*        SAME TRAN-ID THE RECIPIENT'S ENTRY WILL CARRY - SET BY
082500*        400-GENERATE-TRANSACTION-ID BEFORE EITHER LEDGER ENTRY
082600*        IS WRITTEN, SO A LEDGER REPORT CAN PAIR THE TWO SIDES OF
082700*        ONE TRANSFER BY MATCHING THIS FIELD ALONE.
082800     MOVE TRAN-ID                      TO TRNL-ID.
082900     MOVE 'TRANSFER_OUT'                  TO TRNL-TYPE.
083000*        NEGATED SO THE LEDGER SHOWS MONEY LEAVING THE ACCOUNT -
083100*        TRNQ-AMOUNT ITSELF IS ALWAYS POSITIVE, AS GUARANTEED BY
083200*        THE "AMOUNT NOT > ZERO" EDIT IN 400-CHECK-TRANSFER-RULES.
083300     COMPUTE TRNL-AMOUNT = ZERO - TRNQ-AMOUNT.
083400*        NAMES THE RECIPIENT SO A STATEMENT READER SEES WHERE THE
083500*        MONEY WENT WITHOUT HAVING TO CROSS-REFERENCE THE OTHER
083600*        LEDGER ENTRY BY TRAN-ID.
083700     STRING  'TRANSFER TO '
083800             T-CUSTOMER-NAME(RECIPIENT-IX) DELIMITED BY SIZE
083900             INTO TRNL-DESCRIPTION.
084000     MOVE POSTING-TIMESTAMP            TO TRNL-TIMESTAMP.
084100*        THE BALANCE IS CARRIED AFTER THE DEBIT, NOT BEFORE - THIS
084200*        LEDGER ENTRY IS ONLY WRITTEN BY 300-POST-TRANSFER AFTER
084300*        400-POST-SENDER-DEBIT HAS ALREADY SUBTRACTED THE AMOUNT.
084400     MOVE T-BALANCE(SENDER-IX)      TO TRNL-BALANCE-AFTER.
084500     MOVE T-ACCT-ID(SENDER-IX)      TO TRNL-ACCOUNT-ID.
084600     WRITE TRNL-LEDGER-RECORD.
084700
084800*-----------------------------------------------------------------
084900*    CREDIT THE RECIPIENT'S BALANCE.  UNLIKE THE SENDER SIDE, THE
085000*    RECIPIENT HAS NO DAILY LIMIT OR DAILY AMOUNT TO MAINTAIN -
085100*    THE
085200*    LIMIT ONLY CONSTRAINS HOW MUCH A CUSTOMER CAN SEND IN A DAY,
085300*    NOT HOW MUCH THEY CAN RECEIVE.
085400*-----------------------------------------------------------------
085500 400-POST-RECIPIENT-CREDIT.
085600*        NO EDIT NEEDED ON THIS SIDE - BY THE TIME THIS PARAGRAPH
085700*        RUNS, 400-CHECK-TRANSFER-RULES HAS ALREADY CLEARED THE
085800*        REQUEST, AND THERE IS NO BUSINESS RULE THAT LIMITS HOW
085900*        MUCH A CUSTOMER IS ALLOWED TO RECEIVE.
086000     ADD TRNQ-AMOUNT TO T-BALANCE(RECIPIENT-IX).
086100
086200*-----------------------------------------------------------------
086300*    WRITE THE CREDIT SIDE OF THE LEDGER PAIR - SAME TRAN-ID AS
086400*    THE
086500*    DEBIT ENTRY JUST WRITTEN, POSITIVE AMOUNT, DESCRIPTION NAMES
086600*    THE SENDER THIS TIME.
086700*-----------------------------------------------------------------
086800 400-WRITE-RECIPIENT-LEDGER-ENTRY.
086900*        SAME TRAN-ID AS THE DEBIT ENTRY JUST WRITTEN BY
087000*        400-WRITE-SENDER-LEDGER-ENTRY - THIS IS WHAT LETS THE
087100*        TWO ENTRIES BE RECOGNIZED AS ONE TRANSFER LATER ON.
087200     MOVE TRAN-ID                      TO TRNL-ID.
087300     MOVE 'TRANSFER_IN'                   TO TRNL-TYPE.
087400*        POSITIVE, UNLIKE THE SENDER'S ENTRY - MONEY IS ARRIVING
087500*        ON THIS SIDE, NOT LEAVING.
087600     MOVE TRNQ-AMOUNT                     TO TRNL-AMOUNT.
087700*        NAMES THE SENDER THIS TIME, THE MIRROR IMAGE OF THE
087800*        DESCRIPTION STRUNG FOR THE DEBIT SIDE.
087900     STRING  'TRANSFER FROM '
088000             T-CUSTOMER-NAME(SENDER-IX) DELIMITED BY SIZE
088100             INTO TRNL-DESCRIPTION.
088200     MOVE POSTING-TIMESTAMP            TO TRNL-TIMESTAMP.
088300*        BALANCE AFTER THE CREDIT - 400-POST-RECIPIENT-CREDIT HAS
088400*        ALREADY RUN BY THE TIME 300-POST-TRANSFER CALLS THIS
088500*        PARAGRAPH.
088600     MOVE T-BALANCE(RECIPIENT-IX)   TO TRNL-BALANCE-AFTER.
088700     MOVE T-ACCT-ID(RECIPIENT-IX)   TO TRNL-ACCOUNT-ID.
088800     WRITE TRNL-LEDGER-RECORD.
088900
089000*-----------------------------------------------------------------
089100*    STAMP THE CURRENT DATE AND TIME INTO POSTING-TIMESTAMP FOR
089200*    THIS TRANSFER.  ACCEPTED FRESH FOR EVERY TRANSFER, NOT JUST
089300*    ONCE AT RUN START, SO A LONG RUN'S LATER LEDGER ENTRIES CARRY
089400*    THE TIME THEY WERE ACTUALLY POSTED AT.
089500*-----------------------------------------------------------------
089600 400-STAMP-POSTING-TIME.
089700*        TWO SEPARATE ACCEPT STATEMENTS, NOT ONE - COBOL HAS NO
089800*        SINGLE ACCEPT THAT RETURNS BOTH DATE AND TIME TOGETHER
089900*        AS ONE ATOMIC VALUE, SO THERE IS AN UNAVOIDABLE (THOUGH
090000*        NEGLIGIBLE) GAP BETWEEN THE TWO READS.
090100     ACCEPT  CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
090200     ACCEPT  CURRENT-TIME-FIELDS FROM TIME.
090300*        CURRENT-DATE-X IS THE REDEFINES OF CURRENT-DATE-FIELDS AS
090400*        A SINGLE 8-DIGIT NUMBER - MOVING IT IN ONE SHOT IS
090500*        SHORTER THAN MOVING CUR-YEAR, CUR-MONTH AND CUR-DAY
090600*        SEPARATELY INTO THE THREE PIECES OF THE TIMESTAMP.
090700     MOVE    CURRENT-DATE-X      TO POSTING-TIMESTAMP(1:8).
090800*        HOUR, MINUTE AND SECOND ARE MOVED ONE AT A TIME HERE
090900*        SINCE POSTING-TIMESTAMP HAS NO PICTURE-LEVEL REDEFINES
091000*        COVERING JUST ITS TIME PORTION - ONLY THE DATE PORTION
091100*        GOT THAT TREATMENT ABOVE.
091200     MOVE    CUR-HOUR            TO POSTING-TIMESTAMP(9:2).
091300     MOVE    CUR-MINUTE          TO POSTING-TIMESTAMP(11:2).
091400     MOVE    CUR-SECOND          TO POSTING-TIMESTAMP(13:2).
091500
091600*-----------------------------------------------------------------
091700*    CALLS GENTRANID TO BUILD THE 10-CHARACTER TRANSACTION ID
091800*    SHARED BY BOTH LEDGER ENTRIES OF THIS TRANSFER.  TRAN-SEQ-NO
091900*    IS INCREMENTED HERE, NOT INSIDE GENTRANID ITSELF, SINCE THIS
092000*    PROGRAM OWNS THE RUN-WIDE SEQUENCE AND GENTRANID IS CALLED
092100*    FROM NOWHERE ELSE THAT WOULD NEED TO SHARE IT.
092200*-----------------------------------------------------------------
092300 400-GENERATE-TRANSACTION-ID.
092400     ADD 1 TO TRAN-SEQ-NO.
092500     MOVE RUN-DATE-FOR-ID  TO TRAN-ID-PARMS (1:8).
092600     MOVE TRAN-SEQ-NO      TO SEQUENCE-FOR-ID.
092700     CALL 'GENTRANID' USING TRAN-ID-PARMS.
092800     MOVE GENERATED-ID     TO TRAN-ID.
092900
093000*-----------------------------------------------------------------
093100*    BREAK THE POSTING TIMESTAMP DOWN INTO THE D/M/YY AND 12-HOUR
093200*    H:MM AM/PM PIECES THE SMS TEXT NEEDS.  NO LEADING ZERO ON
093300*    THE DAY, MONTH OR HOUR.
093400*-----------------------------------------------------------------
093500 400-FORMAT-POSTING-TIME.
093600*        PULL THE SIX PIECES STRAIGHT OUT OF THE 14-DIGIT
093700*        TIMESTAMP BY REFERENCE MODIFICATION - NO INTERMEDIATE
093800*        REDEFINES NEEDED SINCE EACH PIECE IS A FIXED, KNOWN
093900*        OFFSET INTO POSTING-TIMESTAMP.
094000     MOVE POSTING-TIMESTAMP(7:2)  TO MSG-DAY.
094100     MOVE POSTING-TIMESTAMP(5:2)  TO MSG-MONTH.
094200     MOVE POSTING-TIMESTAMP(3:2)  TO MSG-YEAR-2.
094300     MOVE POSTING-TIMESTAMP(9:2)  TO MSG-HOUR-24.
094400     MOVE POSTING-TIMESTAMP(11:2) TO MSG-MINUTE.
094500
094600*        CONVERT THE 24-HOUR CLOCK TO A 12-HOUR CLOCK WITH AM/PM -
094700*        MIDNIGHT (HOUR ZERO) BECOMES 12 AM, NOON STAYS 12 PM, AND
094800*        EVERY HOUR PAST NOON HAS 12 SUBTRACTED OFF IT.
094900     IF MSG-HOUR-24 = ZERO
095000         MOVE 12              TO MSG-HOUR-12
095100     ELSE
095200         IF MSG-HOUR-24 > 12
095300             SUBTRACT 12 FROM MSG-HOUR-24 GIVING MSG-HOUR-12
095400         ELSE
095500             MOVE MSG-HOUR-24 TO MSG-HOUR-12
095600         END-IF
095700     END-IF.
095800     IF MSG-HOUR-24 < 12
095900         MOVE 'AM' TO MSG-AMPM
096000     ELSE
096100         MOVE 'PM' TO MSG-AMPM
096200     END-IF.
096300
096400*        DROP THE LEADING ZERO OFF THE DAY, MONTH AND HOUR FOR THE
096500*        SMS TEXT - A SINGLE-DIGIT VALUE IS MOVED INTO ONLY THE
096600*        FIRST BYTE OF THE TWO-BYTE -TXT FIELD, AND ITS -LEN FIELD
096700*        IS SET TO 1 SO THE STRING BELOW ONLY PICKS UP THAT ONE
096800*        BYTE.  A TWO-DIGIT VALUE FILLS BOTH BYTES AND -LEN IS SET
096900*        TO 2.
097000     IF MSG-DAY < 10
097100         MOVE MSG-DAY   TO MSG-DAY-TXT(1:1)
097200         MOVE 1             TO MSG-DAY-LEN
097300     ELSE
097400         MOVE MSG-DAY   TO MSG-DAY-TXT
097500         MOVE 2             TO MSG-DAY-LEN
097600     END-IF.
097700     IF MSG-MONTH < 10
097800         MOVE MSG-MONTH TO MSG-MONTH-TXT(1:1)
097900         MOVE 1             TO MSG-MONTH-LEN
098000     ELSE
098100         MOVE MSG-MONTH TO MSG-MONTH-TXT
098200         MOVE 2             TO MSG-MONTH-LEN
098300     END-IF.
098400     IF MSG-HOUR-12 < 10
098500         MOVE MSG-HOUR-12 TO MSG-HOUR-TXT(1:1)
098600         MOVE 1               TO MSG-HOUR-LEN
098700     ELSE
098800         MOVE MSG-HOUR-12 TO MSG-HOUR-TXT
098900         MOVE 2               TO MSG-HOUR-LEN
099000     END-IF.
099100
099200*        MOVE SPACES FIRST - STRING DOES NOT CLEAR ITS RECEIVING
099300*        FIELD, AND THE TOTAL LENGTH STRUNG IN HERE VARIES FROM
099400*        ONE
099500*        TRANSFER TO THE NEXT (ONE OR TWO BYTES FOR THE DAY, MONTH
099600*        AND HOUR EACH), SO A SHORT RESULT FOLLOWING A LONG ONE
099700*        WOULD OTHERWISE LEAVE STALE TRAILING CHARACTERS BEHIND.
099800     MOVE    SPACES                   TO MSG-DATE-TIME.
099900     STRING  MSG-DAY-TXT(1:MSG-DAY-LEN)   DELIMITED BY SIZE
100000             '/'                                DELIMITED BY SIZE
100100             MSG-MONTH-TXT(1:MSG-MONTH-LEN)
100200                                                DELIMITED BY SIZE
100300             '/'                                DELIMITED BY SIZE
100400             MSG-YEAR-2                      DELIMITED BY SIZE
100500             ' at '                             DELIMITED BY SIZE
100600             MSG-HOUR-TXT(1:MSG-HOUR-LEN) DELIMITED BY SIZE
100700             ':'                                DELIMITED BY SIZE
100800             MSG-MINUTE                      DELIMITED BY SIZE
100900             ' '                                DELIMITED BY SIZE
101000             MSG-AMPM                        DELIMITED BY SIZE
101100         INTO MSG-DATE-TIME.
101200
101300*-----------------------------------------------------------------
101400*    SENDER'S CONFIRMATION - INCLUDES THE REMAINING DAILY LIMIT
101500*    AFTER THIS TRANSFER, FLOORED AT ZERO  (WO-0031).
101600*-----------------------------------------------------------------
101700 400-BUILD-SENDER-NOTIFICATION.
101800*        IF THE SENDER'S DAILY AMOUNT HAS SOMEHOW GONE PAST THE
101900*        LIMIT (IT SHOULD NEVER EXCEED IT, SINCE
102000*        400-CHECK-TRANSFER-RULES REJECTS ANYTHING THAT WOULD PUSH
102100*        IT OVER), SHOW ZERO REMAINING RATHER THAN A NEGATIVE
102200*        FIGURE THAT WOULD CONFUSE THE CUSTOMER  (WO-0031).
102300     IF T-DAILY-AMOUNT(SENDER-IX)
102400             > T-DAILY-LIMIT(SENDER-IX)
102500         MOVE ZERO TO REMAINING-LIMIT
102600     ELSE
102700         COMPUTE REMAINING-LIMIT =
102800             T-DAILY-LIMIT(SENDER-IX)
102900             - T-DAILY-AMOUNT(SENDER-IX)
103000     END-IF.
103100
103200*        FILL IN THE FIXED-LENGTH PORTION OF THE NOTIFICATION
103300*        RECORD FIRST - THESE FIELDS ARE THE SAME WIDTH EVERY
103400*        TIME,
103500*        SO THERE IS NO RISK OF STALE TRAILING DATA THE WAY THERE
103600*        IS WITH NOTF-MESSAGE BELOW.
103700     MOVE TRAN-ID                    TO NOTF-TRANSACTION-ID.
103800     MOVE TRNQ-FROM-CUSTOMER-ID       TO NOTF-USER-ID.
103900     MOVE POSTING-TIMESTAMP           TO NOTF-TIMESTAMP.
104000     MOVE 'DEBIT'                     TO NOTF-TYPE.
104100     MOVE TRNQ-AMOUNT                 TO NOTF-AMOUNT.
104200     MOVE T-CUSTOMER-NAME(RECIPIENT-IX)
104300                                       TO NOTF-RECIPIENT-NAME.
104400     MOVE SPACES                      TO NOTF-SENDER-NAME.
104500
104600*        TRIM THE THREE AMOUNTS THE MESSAGE TEXT NEEDS - THE
104700*        TRANSFER AMOUNT ITSELF, THE SENDER'S NEW BALANCE, AND THE
104800*        REMAINING DAILY LIMIT JUST COMPUTED ABOVE - SO NONE OF
104900*        THEM CARRIES THE LEADING BLANKS A ZERO-SUPPRESSED PICTURE
105000*        LEAVES BEHIND.
105100     MOVE TRNQ-AMOUNT            TO AMT-EDIT.
105200     PERFORM 400-TRIM-AMOUNT-TEXT.
105300     MOVE AMT-WORK(AMT-LEAD-SP + 1:AMT-TRIM-LEN) TO AMT-TXT-1.
105400     MOVE T-BALANCE(SENDER-IX)   TO AMT-EDIT.
105500     PERFORM 400-TRIM-AMOUNT-TEXT.
105600     MOVE AMT-WORK(AMT-LEAD-SP + 1:AMT-TRIM-LEN) TO AMT-TXT-2.
105700     MOVE REMAINING-LIMIT        TO AMT-EDIT.
105800     PERFORM 400-TRIM-AMOUNT-TEXT.
105900     MOVE AMT-WORK(AMT-LEAD-SP + 1:AMT-TRIM-LEN) TO AMT-TXT-3.
106000
106100*        MOVE SPACES FIRST - THE TRIMMED AMOUNTS AND THE
106200*        RECIPIENT'S NAME ARE ALL VARIABLE LENGTH, SO THE TOTAL
106300*        TEXT STRUNG IN HERE VARIES FROM ONE TRANSFER TO THE NEXT
106400*        AND STRING WOULD OTHERWISE LEAVE STALE CHARACTERS FROM A
106500*        LONGER PRIOR MESSAGE SITTING PAST THE END OF A SHORTER
106600*        ONE (WO-0032).
106700     MOVE SPACES                      TO NOTF-MESSAGE.
106800     STRING  TRAN-ID                         DELIMITED BY SIZE
106900             ' Confirmed. Ksh'                DELIMITED BY SIZE
107000             AMT-TXT-1                        DELIMITED BY SPACE
107100             ' paid to '                      DELIMITED BY SIZE
107200             T-CUSTOMER-NAME(RECIPIENT-IX)    DELIMITED BY '  '
107300             ' on '                           DELIMITED BY SIZE
107400             MSG-DATE-TIME                    DELIMITED BY SIZE
107500             '. New balance is Ksh'           DELIMITED BY SIZE
107600             AMT-TXT-2                        DELIMITED BY SPACE
107700             '. Transaction cost, Ksh. 0.00. Amount you can '
107800                                               DELIMITED BY SIZE
107900             'transact within the day is Ksh' DELIMITED BY SIZE
108000             AMT-TXT-3                        DELIMITED BY SPACE
108100             '. Save frequent tills for quick payment.'
108200                                               DELIMITED BY SIZE
108300         INTO NOTF-MESSAGE.
108400
108500*-----------------------------------------------------------------
108600*    WRITE THE SENDER'S NOTIFICATION RECORD JUST BUILT ABOVE.
108700*-----------------------------------------------------------------
108800 400-WRITE-SENDER-NOTIFICATION.
108900*        SEPARATE FROM 400-BUILD-SENDER-NOTIFICATION SO THE BUILD
109000*        PARAGRAPH COULD, IN PRINCIPLE, BE PERFORMED AGAIN WITHOUT
109100*        WRITING A SECOND RECORD - NOT EXERCISED TODAY, BUT THE
109200*        SAME SPLIT NOTFRPT USES BETWEEN ITS BUILD AND PRINT
109300*        PARAGRAPHS.
109400     WRITE NOTF-NOTIFICATION-RECORD.
109500
109600*-----------------------------------------------------------------
109700*    RECIPIENT'S CONFIRMATION - NO DAILY LIMIT INFORMATION, NO
109800*    TRANSACTION COST LINE.
109900*-----------------------------------------------------------------
110000 400-BUILD-RECIPIENT-NOTIFICATION.
110100*        SAME FIXED-LENGTH FIELDS AS THE SENDER NOTIFICATION, BUT
110200*        FROM THE RECIPIENT'S SIDE - NOTF-TYPE IS 'CREDIT' RATHER
110300*        THAN 'DEBIT', AND IT IS THE SENDER'S NAME THAT IS CARRIED
110400*        THIS TIME, NOT THE RECIPIENT'S.
110500     MOVE TRAN-ID                    TO NOTF-TRANSACTION-ID.
110600     MOVE TRNQ-TO-CUSTOMER-ID         TO NOTF-USER-ID.
110700     MOVE POSTING-TIMESTAMP           TO NOTF-TIMESTAMP.
110800     MOVE 'CREDIT'                    TO NOTF-TYPE.
110900     MOVE TRNQ-AMOUNT                 TO NOTF-AMOUNT.
111000     MOVE SPACES                      TO NOTF-RECIPIENT-NAME.
111100     MOVE T-CUSTOMER-NAME(SENDER-IX)
111200                                       TO NOTF-SENDER-NAME.
111300
111400*        ONLY TWO AMOUNTS NEEDED HERE, NOT THREE - THE RECIPIENT
111500*        NOTICE HAS NO REMAINING-DAILY-LIMIT LINE SINCE THE DAILY
111600*        LIMIT ONLY CONSTRAINS THE SENDER.
111700     MOVE TRNQ-AMOUNT             TO AMT-EDIT.
111800     PERFORM 400-TRIM-AMOUNT-TEXT.
111900     MOVE AMT-WORK(AMT-LEAD-SP + 1:AMT-TRIM-LEN) TO AMT-TXT-1.
112000     MOVE T-BALANCE(RECIPIENT-IX) TO AMT-EDIT.
112100     PERFORM 400-TRIM-AMOUNT-TEXT.
112200     MOVE AMT-WORK(AMT-LEAD-SP + 1:AMT-TRIM-LEN) TO AMT-TXT-2.
112300
112400*        SAME MOVE-SPACES-FIRST REASON AS THE SENDER MESSAGE ABOVE
112500*        - THE SENDER'S NAME AND BOTH TRIMMED AMOUNTS ARE VARIABLE
112600*        LENGTH  (WO-0032).
112700     MOVE SPACES                     TO NOTF-MESSAGE.
112800     STRING  TRAN-ID                        DELIMITED BY SIZE
112900             ' Confirmed. You have received Ksh'
113000                                              DELIMITED BY SIZE
113100             AMT-TXT-1                       DELIMITED BY SPACE
113200             ' from '                        DELIMITED BY SIZE
113300             T-CUSTOMER-NAME(SENDER-IX)      DELIMITED BY '  '
113400             ' on '                          DELIMITED BY SIZE
113500             MSG-DATE-TIME                   DELIMITED BY SIZE
113600             '. New balance is Ksh'          DELIMITED BY SIZE
113700             AMT-TXT-2                       DELIMITED BY SPACE
113800             '.'                             DELIMITED BY SIZE
113900         INTO NOTF-MESSAGE.
114000
114100*-----------------------------------------------------------------
114200*    WRITE THE RECIPIENT'S NOTIFICATION RECORD JUST BUILT ABOVE.
114300*-----------------------------------------------------------------
114400 400-WRITE-RECIPIENT-NOTIFICATION.
114500*        SAME SPLIT AS THE SENDER SIDE - BUILD, THEN WRITE, AS TWO
114600*        SEPARATE PARAGRAPHS.
114700     WRITE NOTF-NOTIFICATION-RECORD.
114800
114900*-----------------------------------------------------------------
115000*    STRIPS THE LEADING SPACES A ZERO-SUPPRESSED AMOUNT PICTURE
115100*    LEAVES BEHIND, SO THE SMS TEXT DOES NOT SHOW EMBEDDED BLANKS.
115200*    CALLER MOVES THE AMOUNT TO AMT-EDIT FIRST; RESULT IS LEFT
115300*    IN AMT-WORK, STARTING AT AMT-LEAD-SP + 1, AMT-TRIM-LEN LONG.
115400*-----------------------------------------------------------------
115500 400-TRIM-AMOUNT-TEXT.
115600*        AMT-WORK IS THE REDEFINES OF AMT-EDIT AS PLAIN X(14) -
115700*        INSPECT CANNOT TALLY AGAINST A NUMERIC-EDITED PICTURE
115800*        LIKE AMT-EDIT DIRECTLY, SO THE ALPHANUMERIC VIEW IS USED
115900*        FOR COUNTING THE LEADING BLANKS.
116000     MOVE AMT-EDIT        TO AMT-WORK.
116100     MOVE ZERO            TO AMT-LEAD-SP.
116200     INSPECT AMT-WORK TALLYING AMT-LEAD-SP FOR LEADING SPACE.
116300*        14 IS AMT-EDIT'S TOTAL WIDTH - SUBTRACTING THE LEADING
116400*        BLANK COUNT LEAVES EXACTLY HOW MANY CHARACTERS OF REAL
116500*        TEXT REMAIN, WHICH IS WHAT THE CALLER'S REFERENCE
116600*        MODIFICATION USES TO PULL OUT JUST THE TRIMMED AMOUNT.
116700     COMPUTE AMT-TRIM-LEN = 14 - AMT-LEAD-SP.
116800
116900*-----------------------------------------------------------------
117000*    WRITE ONE ROW OF ACCOUNT-TABLE BACK TO THE NEW ACCOUNT
117100*    MASTER.
117200*    CALLED ONCE PER ROW BY 300-WRITE-ACCOUNT-MASTER-OUT'S VARYING
117300*    PERFORM, IN TABLE ORDER, WHICH IS ALSO THE ORIGINAL MASTER'S
117400*    READ ORDER.
117500*-----------------------------------------------------------------
117600 400-WRITE-ONE-ACCOUNT.
117700*        MOVED FIELD BY FIELD RATHER THAN GROUP MOVED, SINCE
117800*        ACCOUNT-ENTRY'S TABLE ROW AND ACTO-MASTER-RECORD ARE NOT
117900*        IDENTICAL LAYOUTS - THE TABLE ROW HAS A 2-BYTE FILLER OF
118000*        ITS OWN THAT DOES NOT LINE UP WITH THE MASTER RECORD'S.
118100     MOVE T-ACCT-ID(ACCT-IX)        TO ACTO-ID.
118200     MOVE T-ACCT-NUMBER(ACCT-IX)    TO ACTO-NUMBER.
118300     MOVE T-CUSTOMER-NAME(ACCT-IX)  TO ACTO-CUSTOMER-NAME.
118400     MOVE T-CUSTOMER-ID(ACCT-IX)    TO ACTO-CUSTOMER-ID.
118500*        THIS IS THE UPDATED BALANCE - EVERY POSTED TRANSFER
118600*        TOUCHING THIS ACCOUNT HAS ALREADY BEEN APPLIED TO
118700*        T-BALANCE BY THE TIME THE RUN REACHES THIS PARAGRAPH,
118800*        SINCE THE WHOLE TRANREQ FILE IS PROCESSED BEFORE THE
118900*        MASTER IS EVER REWRITTEN.
119000     MOVE T-BALANCE(ACCT-IX)        TO ACTO-BALANCE.
119100     MOVE T-DAILY-LIMIT(ACCT-IX)    TO ACTO-DAILY-LIMIT.
119200*        THE DAILY AMOUNT CARRIES FORWARD INTO TOMORROW'S MASTER
119300*        AS-IS - THIS PROGRAM HAS NO END-OF-DAY RESET PARAGRAPH;
119400*        THAT IS A SEPARATE JOB STEP'S JOB, NOT THIS ONE'S.
119500     MOVE T-DAILY-AMOUNT(ACCT-IX)   TO ACTO-DAILY-AMOUNT.
119600     WRITE ACTO-MASTER-RECORD.
