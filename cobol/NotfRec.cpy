000100*-----------------------------------------------------------------
000200*                    COPYBOOK  -  NOTFREC
000300*-----------------------------------------------------------------
000400*    NOTIFICATION RECORD.  TWO WRITTEN PER TRANSFER POSTED - ONE
000500*    DEBIT CONFIRMATION FOR THE SENDER, ONE CREDIT CONFIRMATION
000600*    FOR THE RECIPIENT.  READ BACK BY THE AUDIT LISTING IN
000700*    NOTFRPT.
000800*
000900*    HISTORY
001000*    89/03/05  PN  ORIGINAL COPYBOOK.
001100*    90/11/09  PN  ADDED NTF-RECIPIENT-NAME / NTF-SENDER-NAME SO
001200*                  THE AUDIT LISTING DOES NOT HAVE TO RE-READ THE
001300*                  ACCOUNT MASTER  (WO-9014).
001400*    00/04/03  LK  WIDENED NOTF-MESSAGE FROM 200 TO 280 - A DEBIT
001500*                  NOTICE WITH A FULL-LENGTH PAYEE NAME RAN PAST
001600*                  200 BYTES AND GOT CLIPPED  (WO-0032).
001700*-----------------------------------------------------------------
001800 01  NOTF-NOTIFICATION-RECORD.
001900*        TRANSACTION ID THE NOTIFICATION WAS RAISED FOR.
002000     05  NOTF-TRANSACTION-ID         PIC X(10).
002100*        CUSTOMER ID OF THE PARTY THE MESSAGE IS ADDRESSED TO.
002200     05  NOTF-USER-ID                PIC X(12).
002300*        THE SMS CONFIRMATION TEXT ITSELF.
002400     05  NOTF-MESSAGE                PIC X(280).
002500*        DATE-TIME THE NOTIFICATION WAS RAISED, YYYYMMDDHHMMSS.
002600     05  NOTF-TIMESTAMP              PIC 9(14).
002700*        'DEBIT' FOR THE SENDER'S NOTICE, 'CREDIT' FOR THE
002800*        RECIPIENT'S.
002900     05  NOTF-TYPE                   PIC X(12).
003000         88  NOTF-TYPE-DEBIT         VALUE 'DEBIT       '.
003100         88  NOTF-TYPE-CREDIT        VALUE 'CREDIT      '.
003200*        TRANSFER AMOUNT.
003300     05  NOTF-AMOUNT                 PIC S9(13)V99.
003400*        RECIPIENT NAME - PRESENT ON THE SENDER'S NOTICE, BLANK
003500*        ON THE RECIPIENT'S OWN NOTICE.
003600     05  NOTF-RECIPIENT-NAME         PIC X(30).
003700*        SENDER NAME - PRESENT ON THE RECIPIENT'S NOTICE, BLANK
003800*        ON THE SENDER'S OWN NOTICE.
003900     05  NOTF-SENDER-NAME            PIC X(30).
004000*        RESERVED FOR FUTURE USE.
004100     05  FILLER                      PIC X(03).
004200*-----------------------------------------------------------------
004300*    WHOLE-RECORD VIEW.
004400*-----------------------------------------------------------------
004500 01  NOTF-NOTIFICATION-RECORD-X REDEFINES NOTF-NOTIFICATION-RECORD
004600                                     PIC X(406).
