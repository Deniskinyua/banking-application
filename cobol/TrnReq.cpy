000100*-----------------------------------------------------------------
000200*                    COPYBOOK  -  TRNREQ
000300*-----------------------------------------------------------------
000400*    TRANSFER REQUEST RECORD.  ONE PER CUSTOMER-TO-CUSTOMER
000500*    TRANSFER REQUESTED, IN THE ORDER THEY ARE TO BE APPLIED.
000600*
000700*    HISTORY
000800*    89/02/19  PN  ORIGINAL COPYBOOK.
000900*    00/04/04  LK  CORRECTED THE NOTE ON TRNQ-DESCRIPTION - IT IS
001000*                  NOT CARRIED TO THE REJECT FILE EITHER.  NO CODE
001100*                  CHANGE, COMMENT ONLY  (WO-0033).
001200*-----------------------------------------------------------------
001300 01  TRNQ-REQUEST-RECORD.
001400*        CUSTOMER ID OF THE PARTY SENDING THE MONEY.
001500     05  TRNQ-FROM-CUSTOMER-ID       PIC X(12).
001600*        CUSTOMER ID OF THE PARTY RECEIVING THE MONEY.
001700     05  TRNQ-TO-CUSTOMER-ID         PIC X(12).
001800*        AMOUNT REQUESTED.  SHOULD BE POSITIVE - A ZERO OR MINUS
001900*        AMOUNT IS REJECTED BY THE EDIT IN THE ENGINE.
002000     05  TRNQ-AMOUNT                 PIC S9(13)V99.
002100*        FREE-TEXT DESCRIPTION SUPPLIED BY THE CUSTOMER.  NOT
002200*        CARRIED TO ANY OUTPUT RECORD - NOT THE LEDGER, NOT THE
002300*        REJECT FILE  (WO-0033).
002400     05  TRNQ-DESCRIPTION            PIC X(50).
002500*        RESERVED FOR FUTURE USE.
002600     05  FILLER                      PIC X(01).
002700*-----------------------------------------------------------------
002800*    WHOLE-RECORD VIEW.
002900*-----------------------------------------------------------------
003000 01  TRNQ-REQUEST-RECORD-X REDEFINES TRNQ-REQUEST-RECORD
003100                                     PIC X(90).
